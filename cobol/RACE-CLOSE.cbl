000100******************************************************************
000200* PROGRAM.....: RACE-CLOSE
000300* SYSTEM......: F1 TIPPING POOL - SEASON SCORING SUBSYSTEM
000400* PURPOSE.....: POSTS THE OFFICIAL FINISHING ORDER FOR ONE RACE
000500*               AND FORCES THE RACE TO STATUS CLOSED, MAKING IT
000600*               ELIGIBLE FOR THE LDR-SCORE NIGHTLY SCORING RUN.
000700*
000800*               ONE TRANSACTION RECORD IN RACE-RESULT-IN = ONE
000900*               RACE POSTED.  A SINGLE RUN MAY CARRY SEVERAL
001000*               TRANSACTIONS BACK TO BACK (E.G. A DOUBLE-HEADER
001100*               WEEKEND POSTED IN ONE BATCH JOB).
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     RACE-CLOSE.
001500 AUTHOR.         M. ESCALADA.
001600 INSTALLATION.   FASTLANE LEAGUES - EDP DEPT.
001700 DATE-WRITTEN.   11/22/90.
001800 DATE-COMPILED.
001900 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002000******************************************************************
002100* CHANGE LOG
002200*------------------------------------------------------------------
002300* DATE       BY    REQUEST#   DESCRIPTION
002400* ---------- ----- ---------- ------------------------------------
002500* 11/22/90   MEG   -          ORIGINAL PROGRAM.  ONE RACE RESULT
002600*                             PER RUN, READ FROM RACE-RESULT-IN.
002700* 05/06/91   MEG   CR-0177    RACE NOT FOUND NOW ABENDS WITH A
002800*                             NON-ZERO RETURN CODE INSTEAD OF
002900*                             JUST SKIPPING THE TRANSACTION.
003000* 01/30/93   RQ    CR-0264    RESULT ORDER NO LONGER VALIDATED
003100*                             AGAINST DRIVERS-MASTER ON POST -
003200*                             STORED VERBATIM PER LEAGUE RULES
003300*                             COMMITTEE DECISION.
003400* 07/19/95   MEG   CR-0349    STATUS IS NOW FORCED TO CLOSED
003500*                             UNCONDITIONALLY, EVEN IF THE RACE
003600*                             WAS NEVER MARKED TIPPABLE.
003700* 09/03/97   SA    CR-0398    EXPANDED RESULT-ORDER TABLE FROM 10
003800*                             TO 20 SLOTS TO CARRY THE FULL FIELD.
003900* 12/14/98   SA    Y2K-0031   YEAR 2000 REVIEW - NO STORED DATE
004000*                             FIELDS ARE KEYED OR COMPARED IN THIS
004100*                             PROGRAM.  NO CHANGE REQUIRED.
004200* 08/28/03   RQ    CR-0461    ADDED RCL-TRACE-SWITCH DISPLAY LINE
004300*                             ON EVERY SUCCESSFUL POST SO A RACE
004400*                             DAY OPERATOR CAN CONFIRM EACH RACE
004500*                             CLOSED WITHOUT WAITING FOR THE
004600*                             END-OF-RUN COUNTS.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900******************************************************************
005000*    VALID-STATUS-CODE IS DECLARATIVE ONLY - THE THREE RACE
005100*    STATUS VALUES ARE ALSO CARRIED AS 88-LEVELS BELOW ON
005200*    RCE-RACE-STATUS; THE CLASS TEST IS FOR ANY FUTURE
005300*    VALIDATION PASS OVER A RAW STATUS FIELD.
005400******************************************************************
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS VALID-STATUS-CODE IS "OPEN", "TIPPABLE", "CLOSED"
005900     UPSI-0 IS RCL-TRACE-SWITCH ON STATUS IS RCL-TRACE-ON
006000                                 OFF STATUS IS RCL-TRACE-OFF.
006100******************************************************************
006200*    RACES-MASTER IS OPENED I-O HERE SINCE THIS IS THE ONE
006300*    PROGRAM IN THE SUBSYSTEM THAT UPDATES A RACE ROW (LDR-SCORE
006400*    ONLY EVER READS IT).  RACE-RESULT-IN IS THE NIGHTLY FEED OF
006500*    OFFICIAL RESULTS HANDED OFF FROM THE TIMING VENDOR.
006600******************************************************************
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT RACES-MASTER    ASSIGN TO RCEMSTR
007000                            ORGANIZATION IS INDEXED
007100                            ACCESS MODE  IS DYNAMIC
007200                            RECORD KEY   IS RCE-RACE-ID
007300                            FILE STATUS  IS RCE-ESTADO.
007400
007500     SELECT RACE-RESULT-IN  ASSIGN TO RCERSLT
007600                            ORGANIZATION IS LINE SEQUENTIAL
007700                            FILE STATUS  IS RRI-ESTADO.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100******************************************************************
008200*    RCE-RECORD - ONE ROW PER RACE ON THE CALENDAR.  STATUS
008300*    STARTS OPEN, MOVES TO TIPPABLE WHEN THE LEAGUE OPENS
008400*    PREDICTIONS (SET ELSEWHERE, NOT BY THIS PROGRAM), AND IS
008500*    FORCED TO CLOSED HERE ONCE THE OFFICIAL RESULT IS POSTED.
008600*    RESULT-ORDER HOLDS THE FINISHING ORDER BY NAME, POSITION
008700*    1 THRU 20, EXACTLY AS SUPPLIED - NOT CROSS-CHECKED AGAINST
008800*    DRIVERS-MASTER (CR-0264).
008900******************************************************************
009000 FD  RACES-MASTER
009100     BLOCK  CONTAINS 10 RECORDS
009200     LABEL  RECORD   IS STANDARD
009300     RECORD CONTAINS 2131 CHARACTERS
009400     RECORDING MODE  IS F.
009500 01  RCE-RECORD.
009600     03  RCE-RACE-ID             PIC 9(9).
009700     03  RCE-RACE-NAME           PIC X(100).
009800     03  RCE-RACE-STATUS         PIC X(10).
009900         88  RCE-OPEN                        VALUE "OPEN".
010000         88  RCE-TIPPABLE                     VALUE "TIPPABLE".
010100         88  RCE-CLOSED                       VALUE "CLOSED".
010200     03  RCE-RESULT-COUNT        PIC 9(2).
010300     03  RCE-RESULT-ORDER OCCURS 20 TIMES
010400                          INDEXED BY RCE-IX.
010500         05  RCE-RESULT-NAME     PIC X(100).
010600     03  FILLER                  PIC X(10).
010700
010800*    RRI-RECORD - ONE TRANSACTION PER RACE BEING POSTED, CARRYING
010900*    THE FULL FINISHING ORDER BY NAME (CR-0398 WIDENED THIS TO
011000*    20 SLOTS TO MATCH RCE-RESULT-ORDER).
011100 FD  RACE-RESULT-IN
011200     LABEL RECORD IS STANDARD.
011300 01  RRI-RECORD.
011400     03  RRI-RACE-ID             PIC 9(9).
011500     03  RRI-DRIVER-COUNT        PIC 9(2).
011600     03  RRI-DRIVER-ORDER OCCURS 20 TIMES
011700                          INDEXED BY RRI-IX.
011800         05  RRI-DRIVER-NAME     PIC X(100).
011900
012000 WORKING-STORAGE SECTION.
012100*    RRI-EOF - DRIVES THE MAIN TRANSACTION LOOP IN 000-COMIENZO.
012200 77  RRI-EOF                     PIC XXX     VALUE "NO".
012300     88 EOF                                   VALUE "SI".
012400 77  RCE-ESTADO             PIC XX      VALUE "00".
012500 77  RRI-ESTADO           PIC XX      VALUE "00".
012600
012700*    WS-COUNTERS - RUN TOTALS FOR THE END-OF-JOB DISPLAY LINES,
012800*    AND THE SUBSCRIPT USED TO COPY THE RESULT-ORDER TABLE.
012900 01  WS-COUNTERS.
013000     03  WS-RESULTS-POSTED       PIC 9(6)    COMP VALUE ZERO.
013100     03  WS-RESULTS-REJECTED     PIC 9(6)    COMP VALUE ZERO.
013200     03  WS-SUB                  PIC 9(2)    COMP VALUE ZERO.
013300     03  FILLER                  PIC X(08).
013400
013500*    WS-RETURN-CODE-GROUP/R - THE JOB'S EXIT CODE, HELD IN
013600*    DISPLAY FORM AND REDEFINED AS COMP SO IT CAN BE MOVED INTO
013700*    THE SPECIAL REGISTER RETURN-CODE AT STOP RUN TIME.  ZERO
013800*    MEANS EVERY TRANSACTION IN THE RUN POSTED CLEANLY.
013900 01  WS-RETURN-CODE-GROUP.
014000     03  WS-RETURN-CODE          PIC 9(4)    VALUE ZERO.
014100 01  WS-RETURN-CODE-R REDEFINES WS-RETURN-CODE-GROUP.
014200     03  WS-RETURN-CODE-COMP     PIC 9(4)    COMP.
014300
014400*    WS-RACE-ID-GROUP/EDIT - DISPLAY VS. ZERO-SUPPRESSED EDIT
014500*    VIEW OF THE RACE ID CURRENTLY BEING POSTED, FOR DISPLAY
014600*    LINES ONLY.
014700 01  WS-RACE-ID-GROUP.
014800     03  WS-RACE-ID-DISPLAY      PIC 9(9)    VALUE ZEROES.
014900 01  WS-RACE-ID-EDIT REDEFINES WS-RACE-ID-GROUP.
015000     03  WS-RACE-ID-EDIT-9       PIC ZZZZZZZZ9.
015100
015200*    WS-FECHA-PROCESO/R - RUN DATE, COMPACTED AND SPLIT.  NOT
015300*    STORED ON THE RACE RECORD (RACE-CLOSE DOES NOT TRACK WHEN
015400*    A RESULT WAS POSTED, ONLY THAT IT WAS) - HELD HERE ONLY IN
015500*    CASE A TRACE LINE NEEDS TO STAMP THE RUN DATE.
015600 01  WS-FECHA-PROCESO.
015700     03  WS-FECHA-PROCESO-COMPACTA PIC 9(8)  VALUE ZEROES.
015800 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
015900     03  WS-FECHA-PROCESO-AAAA   PIC 9(4).
016000     03  WS-FECHA-PROCESO-MM     PIC 9(2).
016100     03  WS-FECHA-PROCESO-DD     PIC 9(2).
016200
016300*    WS-MENSAJE-ERROR - BUILT UP IN THE REJECT PARAGRAPH FOR THE
016400*    OPERATOR CONSOLE MESSAGE.
016500 01  WS-MENSAJE-ERROR            PIC X(60)   VALUE SPACES.
016600
016700 PROCEDURE DIVISION.
016800******************************************************************
016900*    000-COMIENZO - OPEN, DRIVE THE TRANSACTION LOOP, CLOSE, AND
017000*    SET THE JOB RETURN CODE FROM WHATEVER WAS ACCUMULATED IN
017100*    WS-RETURN-CODE DURING THE RUN (8 = SOME RACE NOT FOUND,
017200*    16 = A FILE I/O ERROR).
017300******************************************************************
017400 000-COMIENZO.
017500     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-PROCESO-COMPACTA.
017600     PERFORM 010-ABRIR-ARCHIVOS.
017700     PERFORM 020-LEER-PEDIDO.
017800     PERFORM 050-PROCESAR
017900         UNTIL RRI-EOF = "SI".
018000     PERFORM 070-CERRAR-ARCHIVOS.
018100     IF WS-RETURN-CODE NOT = ZERO
018200         MOVE WS-RETURN-CODE-COMP TO RETURN-CODE.
018300     STOP RUN.
018400*-----------------------------------------------------------------
018500*    010-ABRIR-ARCHIVOS - RACES-MASTER MAY LEGITIMATELY COME
018600*    BACK "05" (FILE NOT FOUND, OPTIONAL) ON A BRAND-NEW SEASON
018700*    SET UP BEFORE THE FIRST RACE ROW EXISTS; ANY OTHER NON-ZERO
018800*    STATUS IS TREATED AS FATAL.
018900*-----------------------------------------------------------------
019000 010-ABRIR-ARCHIVOS.
019100     OPEN I-O RACES-MASTER.
019200     IF RCE-ESTADO NOT = "00" AND NOT = "05"
019300         DISPLAY "RACE-CLOSE ERROR EN OPEN RACES-MASTER FS: "
019400                 RCE-ESTADO
019500         MOVE 16 TO WS-RETURN-CODE-COMP
019600         MOVE WS-RETURN-CODE-COMP TO RETURN-CODE
019700         STOP RUN.
019800     OPEN INPUT RACE-RESULT-IN.
019900     IF RRI-ESTADO NOT = "00"
020000         DISPLAY "RACE-CLOSE ERROR EN OPEN RACE-RESULT-IN FS: "
020100                 RRI-ESTADO
020200         MOVE 16 TO WS-RETURN-CODE-COMP
020300         MOVE WS-RETURN-CODE-COMP TO RETURN-CODE
020400         STOP RUN.
020500*-----------------------------------------------------------------
020600*    020-LEER-PEDIDO - READS THE NEXT RACE-RESULT TRANSACTION.
020700*    FILE STATUS "10" IS THE NORMAL END-OF-FILE CONDITION ON
020800*    THIS COMPILER; ANYTHING ELSE NON-ZERO IS A BAD TRANSACTION
020900*    FILE AND STOPS THE RUN COLD RATHER THAN LIMPING ON.
021000*-----------------------------------------------------------------
021100 020-LEER-PEDIDO.
021200     READ RACE-RESULT-IN
021300         AT END MOVE "SI" TO RRI-EOF.
021400     IF RRI-ESTADO NOT = "00" AND NOT = "10"
021500         DISPLAY "RACE-CLOSE ERROR EN READ RACE-RESULT-IN FS: "
021600                 RRI-ESTADO
021700         MOVE 16 TO WS-RETURN-CODE-COMP
021800         MOVE WS-RETURN-CODE-COMP TO RETURN-CODE
021900         STOP RUN.
022000*-----------------------------------------------------------------
022100*    050-PROCESAR - LOOKS UP THE RACE BY ID.  READ ... INVALID
022200*    KEY AND THE FOLLOW-UP IF ON RCE-ESTADO ARE KEPT AS TWO
022300*    SEPARATE SENTENCES RATHER THAN ONE READ WITH BOTH AN
022400*    INVALID KEY AND A NOT INVALID KEY CLAUSE.
022500*-----------------------------------------------------------------
022600 050-PROCESAR.
022700     MOVE RRI-RACE-ID           TO WS-RACE-ID-DISPLAY.
022800     MOVE RRI-RACE-ID           TO RCE-RACE-ID.
022900     READ RACES-MASTER KEY IS RCE-RACE-ID
023000         INVALID KEY
023100             PERFORM 900-CARRERA-NO-ENCONTRADA.
023200     IF RCE-ESTADO = "00"
023300         PERFORM 100-GRABAR-RESULTADO.
023400     PERFORM 020-LEER-PEDIDO.
023500*-----------------------------------------------------------------
023600*    100-GRABAR-RESULTADO - THE POSTING RULE ITSELF, STEPS 2-4
023700*    OF THE RACE RESULT POSTING UNIT.  NOTE STEP 3 RUNS
023800*    REGARDLESS OF WHAT STATUS THE RACE WAS IN BEFORE - THERE IS
023900*    NO "WAS IT TIPPABLE" CHECK, BY DESIGN (CR-0349).
024000*-----------------------------------------------------------------
024100 100-GRABAR-RESULTADO.
024200*    STEP 2 - STORE THE GIVEN ORDER VERBATIM, NO VALIDATION
024300*    AGAINST DRIVERS-MASTER (PER LEAGUE RULES COMMITTEE, CR-0264).
024400     MOVE RRI-DRIVER-COUNT       TO RCE-RESULT-COUNT.
024500     PERFORM 105-COPIAR-ORDEN-RESULTADO
024600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 20.
024700*    STEP 3 - FORCE THE STATUS TO CLOSED UNCONDITIONALLY.
024800     SET RCE-CLOSED             TO TRUE.
024900*    STEP 4 - REWRITE THE RACE RECORD.
025000     REWRITE RCE-RECORD.
025100     IF RCE-ESTADO NOT = "00"
025200         DISPLAY "RACE-CLOSE ERROR EN REWRITE RACES-MASTER FS: "
025300                 RCE-ESTADO
025400         MOVE 16 TO WS-RETURN-CODE-COMP.
025500     IF RCE-ESTADO = "00"
025600         ADD 1 TO WS-RESULTS-POSTED.
025700*    CR-0461 - CONFIRM EACH SUCCESSFUL CLOSE ON THE OPERATOR
025800*    CONSOLE WHEN TRACING IS ON, SO A RACE-DAY OPERATOR DOESN'T
025900*    HAVE TO WAIT FOR THE END-OF-RUN TOTALS TO KNOW A RACE POSTED.
026000     IF RCE-ESTADO = "00" AND RCL-TRACE-ON
026100         DISPLAY "RACE-CLOSE CLOSED RACE " WS-RACE-ID-EDIT-9.
026200*-----------------------------------------------------------------
026300*    105-COPIAR-ORDEN-RESULTADO - ONE TABLE SLOT PER PERFORM,
026400*    OUT-OF-LINE SO THE VARYING LOOP ABOVE NEVER NEEDS AN
026500*    INLINE PERFORM BODY.
026600*-----------------------------------------------------------------
026700 105-COPIAR-ORDEN-RESULTADO.
026800     MOVE RRI-DRIVER-NAME(WS-SUB) TO RCE-RESULT-NAME(WS-SUB).
026900*-----------------------------------------------------------------
027000*    070-CERRAR-ARCHIVOS - END-OF-JOB HOUSEKEEPING AND COUNTS.
027100*-----------------------------------------------------------------
027200 070-CERRAR-ARCHIVOS.
027300     CLOSE RACES-MASTER
027400           RACE-RESULT-IN.
027500     DISPLAY "RACE-CLOSE RESULTS POSTED : " WS-RESULTS-POSTED.
027600     DISPLAY "RACE-CLOSE RESULTS REJECTED: " WS-RESULTS-REJECTED.
027700*-----------------------------------------------------------------
027800 900-CARRERA-NO-ENCONTRADA.
027900*    STEP 1 - RACE NOT FOUND IS A FATAL CONDITION - REJECT THIS
028000*    TRANSACTION AND FLAG THE RUN FOR OPERATOR REVIEW.
028100     ADD 1 TO WS-RESULTS-REJECTED.
028200     MOVE "RACE NOT FOUND: "     TO WS-MENSAJE-ERROR.
028300     DISPLAY "RACE-CLOSE " WS-MENSAJE-ERROR WS-RACE-ID-EDIT-9.
028400     MOVE 8 TO WS-RETURN-CODE-COMP.
028500*-----------------------------------------------------------------
028600 END PROGRAM RACE-CLOSE.
