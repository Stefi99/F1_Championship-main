000100******************************************************************
000200* PROGRAM.....: TIP-INTAKE
000300* SYSTEM......: F1 TIPPING POOL - SEASON SCORING SUBSYSTEM
000400* PURPOSE.....: ACCEPTS ONE TIP-SHEET TRANSACTION PER USER/RACE
000500*               (UP TO TEN PREDICTED FINISHING POSITIONS BY
000600*               DRIVER NAME), RESOLVES EACH NAME AGAINST
000700*               DRIVERS-MASTER VIA DRV-LOOKUP, AND REPLACES THE
000800*               USER'S PRIOR TIP FOR THAT RACE IN TIPS-MASTER.
000900*
001000*               A TIP SHEET IS ALL-OR-NOTHING - EITHER EVERY
001100*               NAME ON IT RESOLVES AND THE WHOLE SHEET REPLACES
001200*               WHAT WAS THERE BEFORE, OR NONE OF IT DOES AND
001300*               THE PRIOR SHEET (IF ANY) IS LEFT UNTOUCHED.
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     TIP-INTAKE.
001700 AUTHOR.         R. QUIROGA.
001800 INSTALLATION.   FASTLANE LEAGUES - EDP DEPT.
001900 DATE-WRITTEN.   02/14/92.
002000 DATE-COMPILED.
002100 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002200******************************************************************
002300* CHANGE LOG
002400*------------------------------------------------------------------
002500* DATE       BY    REQUEST#   DESCRIPTION
002600* ---------- ----- ---------- ------------------------------------
002700* 02/14/92   RQ    -          ORIGINAL PROGRAM.  ONE TIP SHEET
002800*                             (USER/RACE/UP TO 10 NAMES) PER
002900*                             TRANSACTION RECORD.
003000* 08/09/93   MEG   CR-0271    BLANK NAME SLOTS ARE NOW SKIPPED
003100*                             WITHOUT SHIFTING THE REMAINING
003200*                             POSITIONS - A BLANK AT SLOT 4 STAYS
003300*                             SLOT 4, NOT RENUMBERED TO SLOT 3.
003400* 03/22/95   MEG   CR-0335    ANY UNRESOLVED DRIVER NAME NOW
003500*                             REJECTS THE ENTIRE TIP SHEET - NO
003600*                             PARTIAL TIP IS EVER POSTED.  PRIOR
003700*                             VERSION POSTED THE GOOD SLOTS AND
003800*                             REJECTED ONLY THE BAD ONE.
003900* 11/02/96   SA    CR-0378    PRIOR TIP FOR THE USER/RACE IS NOW
004000*                             DELETED BEFORE THE NEW ONE IS
004100*                             WRITTEN (FULL REPLACE, NOT MERGE).
004200* 09/18/98   SA    Y2K-0031   YEAR 2000 REVIEW - NO STORED DATE
004300*                             FIELDS ARE KEYED OR COMPARED IN THIS
004400*                             PROGRAM.  NO CHANGE REQUIRED.
004500* 04/05/99   RQ    CR-0421    ADDED TIP-ERROR-OUT SO THE NIGHTLY
004600*                             OPERATOR REVIEW NO LONGER HAS TO
004700*                             GREP THE JOB LOG FOR REJECTIONS.
004800* 02/11/04   RQ    CR-0459    WS-DELETE-EOF WIDENED FROM A ONE
004900*                             CHARACTER SWITCH TO ITS OWN 88 IN
005000*                             THE COPY OF THIS PROGRAM RUN FOR
005100*                             THE FEEDER SERIES; NOTED HERE SO
005200*                             THE TWO SOURCE MEMBERS DON'T DRIFT
005300*                             APART ON THE NEXT MAINTENANCE PASS.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600******************************************************************
005700*    VALID-OPER-CODE LISTS THE OPERATION LETTERS THIS PROGRAM MAY
005800*    PASS TO DRV-LOOKUP (A-OPEN, N-BY NAME, I-BY ID, C-CLOSE).
005900*    TIP-INTAKE ITSELF ONLY EVER USES A, N, AND C.
006000******************************************************************
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS VALID-OPER-CODE IS "A" THRU "C", "I", "N"
006500     UPSI-0 IS TIN-TRACE-SWITCH ON STATUS IS TIN-TRACE-ON
006600                                 OFF STATUS IS TIN-TRACE-OFF.
006700******************************************************************
006800*    FOUR FILES: TIPS-MASTER (UPDATED HERE), THE NIGHTLY REQUEST
006900*    FEED FROM THE MEMBER WEBSITE, AND TWO OUTPUT LOGS - ONE
007000*    CONFIRMING EACH SHEET POSTED, ONE FLAGGING EACH SHEET
007100*    REJECTED FOR OPERATOR FOLLOW-UP.
007200******************************************************************
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT TIPS-MASTER    ASSIGN TO TIPMSTR
007600                           ORGANIZATION IS INDEXED
007700                           ACCESS MODE  IS DYNAMIC
007800                           RECORD KEY   IS TIP-KEY
007900                           FILE STATUS  IS TIP-ESTADO.
008000
008100     SELECT TIP-REQUEST-IN ASSIGN TO TIPREQ
008200                           ORGANIZATION IS LINE SEQUENTIAL
008300                           FILE STATUS  IS TRI-ESTADO.
008400
008500     SELECT TIP-CONFIRM-OUT ASSIGN TO TIPCONF
008600                           ORGANIZATION IS LINE SEQUENTIAL
008700                           FILE STATUS  IS TCO-ESTADO.
008800
008900     SELECT TIP-ERROR-OUT  ASSIGN TO TIPERR
009000                           ORGANIZATION IS LINE SEQUENTIAL
009100                           FILE STATUS  IS TEO-ESTADO.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    TIP-RECORD - ONE ROW PER PREDICTED FINISHING POSITION.  KEY
009600*    IS USER/RACE/POSITION SO A FULL TIP SHEET FOR ONE USER-RACE
009700*    IS A CONTIGUOUS RUN OF UP TO 10 ROWS UNDER THIS PROGRAM'S
009800*    START/READ-NEXT DELETE LOOP.
009900 FD  TIPS-MASTER
010000     BLOCK  CONTAINS 10 RECORDS
010100     LABEL  RECORD   IS STANDARD
010200     RECORD CONTAINS 39 CHARACTERS
010300     RECORDING MODE  IS F.
010400 01  TIP-RECORD.
010500     03  TIP-KEY.
010600         05  TIP-USER-ID             PIC 9(9).
010700         05  TIP-RACE-ID             PIC 9(9).
010800         05  TIP-PREDICTED-POSITION  PIC 99.
010900     03  TIP-DRIVER-ID               PIC 9(9).
011000     03  FILLER                      PIC X(10).
011100
011200*    TRI-RECORD - THE INCOMING TIP SHEET.  SLOT N OF
011300*    TRI-DRIVER-NAME IS THE NAME PREDICTED TO FINISH IN
011400*    POSITION N; A BLANK SLOT MEANS THE MEMBER DID NOT PREDICT
011500*    THAT POSITION (CR-0271).
011600 FD  TIP-REQUEST-IN
011700     LABEL RECORD IS STANDARD.
011800 01  TRI-RECORD.
011900     03  TRI-USER-ID                 PIC 9(9).
012000     03  TRI-RACE-ID                 PIC 9(9).
012100     03  TRI-DRIVER-NAME OCCURS 10 TIMES
012200                         INDEXED BY TRI-IX.
012300         05  TRI-DRIVER-NAME-100     PIC X(100).
012400
012500*    TCO-RECORD - ONE LINE PER SHEET SUCCESSFULLY POSTED.
012600 FD  TIP-CONFIRM-OUT
012700     LABEL RECORD IS STANDARD.
012800 01  TCO-RECORD.
012900     03  TCO-USER-ID                 PIC 9(9).
013000     03  FILLER                      PIC X       VALUE SPACE.
013100     03  TCO-RACE-ID                 PIC 9(9).
013200     03  FILLER                      PIC X       VALUE SPACE.
013300     03  TCO-TIPS-SAVED              PIC ZZ9.
013400     03  FILLER                      PIC X       VALUE SPACE.
013500     03  TCO-MESSAGE                 PIC X(40)
013600                                      VALUE "TIP SHEET POSTED".
013700     03  FILLER                      PIC X(10).
013800
013900*    TEO-RECORD - ONE LINE PER SHEET REJECTED, NAMING THE FIRST
014000*    UNRESOLVED DRIVER NAME THAT CAUSED THE REJECTION (CR-0421).
014100 FD  TIP-ERROR-OUT
014200     LABEL RECORD IS STANDARD.
014300 01  TEO-RECORD.
014400     03  TEO-USER-ID                 PIC 9(9).
014500     03  FILLER                      PIC X       VALUE SPACE.
014600     03  TEO-RACE-ID                 PIC 9(9).
014700     03  FILLER                      PIC X       VALUE SPACE.
014800     03  TEO-DRIVER-NAME             PIC X(100).
014900     03  FILLER                      PIC X       VALUE SPACE.
015000     03  TEO-MESSAGE                 PIC X(40)
015100                              VALUE "DRIVER NOT FOUND - SHEET REJECTED".
015200     03  FILLER                      PIC X(10).
015300
015400 WORKING-STORAGE SECTION.
015500*    TRI-EOF - DRIVES THE MAIN TRANSACTION LOOP.
015600 77  TRI-EOF                     PIC XXX     VALUE "NO".
015700     88 EOF                                   VALUE "SI".
015800*    WS-DELETE-EOF - LOCAL SWITCH FOR THE PRIOR-TIP DELETE LOOP
015900*    IN 110/115 - SEPARATE FROM TRI-EOF SO THE TWO LOOPS NEVER
016000*    STEP ON EACH OTHER.
016100 77  WS-DELETE-EOF               PIC X       VALUE "N".
016200 77  TIP-ESTADO              PIC XX      VALUE "00".
016300 77  TRI-ESTADO           PIC XX      VALUE "00".
016400 77  TCO-ESTADO          PIC XX      VALUE "00".
016500 77  TEO-ESTADO            PIC XX      VALUE "00".
016600
016700*    WS-CALL-SWITCHES - CALL-ABORTED IS SET THE MOMENT A DRIVER
016800*    NAME FAILS TO RESOLVE AND STAYS SET FOR THE REST OF THAT
016900*    SHEET, SUPPRESSING BOTH THE WRITE AND THE CONFIRMATION LINE
017000*    (CR-0335).
017100 01  WS-CALL-SWITCHES.
017200     03  WS-ABORT-SWITCH         PIC X       VALUE "N".
017300         88  CALL-ABORTED                    VALUE "S".
017400     03  FILLER                  PIC X(10).
017500
017600*    WS-COUNTERS - WS-BUILD-COUNT TRACKS HOW MANY SLOTS OF THE
017700*    CURRENT SHEET RESOLVED CLEANLY (AND DOUBLES AS THE
017800*    TIPS-SAVED FIGURE ON THE CONFIRMATION LINE); WS-POS DRIVES
017900*    THE 1-THRU-10 SLOT SCAN; THE OTHER TWO ARE RUN TOTALS.
018000 01  WS-COUNTERS.
018100     03  WS-BUILD-COUNT          PIC 9(2)    COMP VALUE ZERO.
018200     03  WS-POS                  PIC 9(2)    COMP VALUE ZERO.
018300     03  WS-SHEETS-POSTED        PIC 9(6)    COMP VALUE ZERO.
018400     03  WS-SHEETS-REJECTED      PIC 9(6)    COMP VALUE ZERO.
018500     03  FILLER                  PIC X(08).
018600
018700*    WS-TIP-BUILD-TABLE - RESOLVED SLOTS ARE STAGED HERE FIRST
018800*    AND ONLY WRITTEN TO TIPS-MASTER AFTER THE WHOLE SHEET
018900*    RESOLVES CLEANLY - THIS IS WHAT MAKES THE ALL-OR-NOTHING
019000*    RULE (CR-0335) POSSIBLE WITHOUT A TWO-PASS READ OF THE
019100*    INPUT RECORD.
019200 01  WS-TIP-BUILD-TABLE.
019300     03  WS-BLD-ENTRY OCCURS 10 TIMES
019400                      INDEXED BY IX-BLD.
019500         05  WS-BLD-DRIVER-ID     PIC 9(9).
019600         05  WS-BLD-POSITION      PIC 99.
019700
019800*    WS-DRIVER-NAME-CANDIDATE - THE NAME CURRENTLY BEING
019900*    RESOLVED; ALSO RETAINED FOR THE ERROR LINE IF IT FAILS.
020000 01  WS-DRIVER-NAME-CANDIDATE     PIC X(100)  VALUE SPACES.
020100
020200*    WS-USER-ID-GROUP/EDIT, WS-RACE-ID-GROUP/EDIT - DISPLAY VS.
020300*    ZERO-SUPPRESSED EDIT VIEWS FOR TRACE AND REJECT MESSAGES.
020400 01  WS-USER-ID-GROUP.
020500     03  WS-USER-ID-DISPLAY       PIC 9(9)    VALUE ZEROES.
020600 01  WS-USER-ID-EDIT REDEFINES WS-USER-ID-GROUP.
020700     03  WS-USER-ID-EDIT-9        PIC ZZZZZZZZ9.
020800
020900 01  WS-RACE-ID-GROUP.
021000     03  WS-RACE-ID-DISPLAY       PIC 9(9)    VALUE ZEROES.
021100 01  WS-RACE-ID-EDIT REDEFINES WS-RACE-ID-GROUP.
021200     03  WS-RACE-ID-EDIT-9        PIC ZZZZZZZZ9.
021300
021400*    WS-FECHA-PROCESO/R - RUN DATE, COMPACTED AND SPLIT.  HELD
021500*    FOR TRACE PURPOSES ONLY - NO TIPS-MASTER FIELD RECORDS WHEN
021600*    A SHEET WAS SUBMITTED.
021700 01  WS-FECHA-PROCESO.
021800     03  WS-FECHA-PROCESO-COMPACTA PIC 9(8)   VALUE ZEROES.
021900 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
022000     03  WS-FECHA-PROCESO-AAAA    PIC 9(4).
022100     03  WS-FECHA-PROCESO-MM      PIC 9(2).
022200     03  WS-FECHA-PROCESO-DD      PIC 9(2).
022300
022400*    OPER/DRIVER-NAME/DRIVER-ID/DRIVER-TEAM/FOUND - THE DRV-LOOKUP
022500*    CALL INTERFACE, NAMED TO MATCH DRV-LOOKUP'S OWN LINKAGE
022600*    SECTION.  SEE DRV-LOOKUP FOR THE OPERATION-CODE CONTRACT.
022700 01  OPER                     PIC X.
022800 01  DRIVER-NAME               PIC X(100).
022900 01  DRIVER-ID                 PIC 9(9).
023000 01  DRIVER-TEAM               PIC X(100).
023100 01  FOUND                     PIC X.
023200
023300 PROCEDURE DIVISION.
023400******************************************************************
023500*    000-COMIENZO - OPENS DRIVERS-MASTER THROUGH DRV-LOOKUP
023600*    ONCE FOR THE WHOLE RUN (OPERATION "A"), DRIVES THE
023700*    TRANSACTION LOOP, THEN CLOSES IT (OPERATION "C") BEFORE
023800*    CLOSING ITS OWN FILES.  ONE CALL COVERS EVERY SHEET IN THE
023900*    RUN RATHER THAN OPENING/CLOSING DRIVERS-MASTER PER SHEET.
024000******************************************************************
024100 000-COMIENZO.
024200     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-PROCESO-COMPACTA.
024300     PERFORM 010-ABRIR-ARCHIVOS.
024400     MOVE "A" TO OPER.
024500     CALL "DRV-LOOKUP" USING OPER, DRIVER-NAME,
024600              DRIVER-ID, DRIVER-TEAM, FOUND.
024700     PERFORM 020-LEER-PEDIDO.
024800     PERFORM 050-PROCESAR-PEDIDO
024900         UNTIL TRI-EOF = "SI".
025000     MOVE "C" TO OPER.
025100     CALL "DRV-LOOKUP" USING OPER, DRIVER-NAME,
025200              DRIVER-ID, DRIVER-TEAM, FOUND.
025300     PERFORM 070-CERRAR-ARCHIVOS.
025400     STOP RUN.
025500*-----------------------------------------------------------------
025600*    010-ABRIR-ARCHIVOS - TIPS-MASTER OPENS I-O SINCE THIS
025700*    PROGRAM BOTH DELETES OLD ROWS AND WRITES NEW ONES.  "05"
025800*    (FILE NOT FOUND) IS TOLERATED ONLY ON A BRAND-NEW SEASON.
025900*-----------------------------------------------------------------
026000 010-ABRIR-ARCHIVOS.
026100     OPEN I-O TIPS-MASTER.
026200     IF TIP-ESTADO NOT = "00" AND NOT = "05"
026300         DISPLAY "TIP-INTAKE ERROR EN OPEN TIPS-MASTER FS: "
026400                 TIP-ESTADO
026500         STOP RUN.
026600     OPEN INPUT TIP-REQUEST-IN.
026700     IF TRI-ESTADO NOT = "00"
026800         DISPLAY "TIP-INTAKE ERROR EN OPEN TIP-REQUEST-IN FS: "
026900                 TRI-ESTADO
027000         STOP RUN.
027100     OPEN OUTPUT TIP-CONFIRM-OUT.
027200     OPEN OUTPUT TIP-ERROR-OUT.
027300*-----------------------------------------------------------------
027400*    020-LEER-PEDIDO - READS THE NEXT TIP SHEET TRANSACTION.
027500*-----------------------------------------------------------------
027600 020-LEER-PEDIDO.
027700     READ TIP-REQUEST-IN
027800         AT END MOVE "SI" TO TRI-EOF.
027900     IF TRI-ESTADO NOT = "00" AND NOT = "10"
028000         DISPLAY "TIP-INTAKE ERROR EN READ TIP-REQUEST-IN FS: "
028100                 TRI-ESTADO
028200         STOP RUN.
028300*-----------------------------------------------------------------
028400*    050-PROCESAR-PEDIDO - ONE SHEET, START TO FINISH: RESET THE
028500*    ABORT SWITCH AND BUILD COUNT, PURGE THE OLD SHEET, RESOLVE
028600*    EVERY SLOT, AND ONLY IF NOTHING ABORTED WRITE THE NEW ROWS
028700*    AND CONFIRM.  A REJECTED SHEET FALLS THROUGH TO THE NEXT
028800*    READ WITHOUT EVER TOUCHING TIPS-MASTER.
028900*-----------------------------------------------------------------
029000 050-PROCESAR-PEDIDO.
029100     MOVE TRI-USER-ID TO WS-USER-ID-DISPLAY.
029200     MOVE TRI-RACE-ID TO WS-RACE-ID-DISPLAY.
029300     MOVE "N"         TO WS-ABORT-SWITCH.
029400     MOVE ZERO        TO WS-BUILD-COUNT.
029500     PERFORM 110-BORRAR-TIPS-ANTERIORES.
029600     PERFORM 120-RESOLVER-POSICION
029700         VARYING WS-POS FROM 1 BY 1
029800         UNTIL WS-POS > 10 OR CALL-ABORTED.
029900     IF NOT CALL-ABORTED
030000         PERFORM 130-GRABAR-TIPS-NUEVOS
030100             VARYING IX-BLD FROM 1 BY 1 UNTIL IX-BLD > WS-BUILD-COUNT
030200         PERFORM 140-ESCRIBIR-CONFIRMACION.
030300     PERFORM 020-LEER-PEDIDO.
030400*-----------------------------------------------------------------
030500 110-BORRAR-TIPS-ANTERIORES.
030600*    STEP 1 - FULL REPLACE:  DELETE ANY EXISTING TIP ROWS FOR
030700*    THIS USER/RACE BEFORE THE NEW SHEET IS WRITTEN (CR-0378).
030800*    THIS RUNS EVEN IF THE NEW SHEET ENDS UP REJECTED - THE OLD
030900*    TIP IS GONE EITHER WAY, WHICH IS THE ACCEPTED BEHAVIOR PER
031000*    THE ORIGINAL CR-0378 SIGN-OFF.
031100     MOVE TRI-USER-ID TO TIP-USER-ID.
031200     MOVE TRI-RACE-ID TO TIP-RACE-ID.
031300     MOVE ZERO        TO TIP-PREDICTED-POSITION.
031400     MOVE "N"         TO WS-DELETE-EOF.
031500     START TIPS-MASTER KEY IS NOT LESS THAN TIP-KEY
031600         INVALID KEY
031700             MOVE "S" TO WS-DELETE-EOF.
031800     IF WS-DELETE-EOF NOT = "S"
031900         PERFORM 115-LEER-Y-BORRAR-TIP
032000             UNTIL WS-DELETE-EOF = "S".
032100*-----------------------------------------------------------------
032200*    115-LEER-Y-BORRAR-TIP - READS FORWARD FROM THE START
032300*    POSITION AND DELETES WHILE THE KEY STILL MATCHES THIS
032400*    USER/RACE; THE FIRST ROW THAT BELONGS TO A DIFFERENT
032500*    USER/RACE (OR END OF FILE) STOPS THE LOOP.
032600*-----------------------------------------------------------------
032700 115-LEER-Y-BORRAR-TIP.
032800     READ TIPS-MASTER NEXT RECORD
032900         AT END MOVE "S" TO WS-DELETE-EOF.
033000     IF WS-DELETE-EOF NOT = "S"
033100         IF TIP-USER-ID = TRI-USER-ID AND TIP-RACE-ID = TRI-RACE-ID
033200             DELETE TIPS-MASTER RECORD
033300         ELSE
033400             MOVE "S" TO WS-DELETE-EOF.
033500*-----------------------------------------------------------------
033600 120-RESOLVER-POSICION.
033700*    STEP 2 - BLANK SLOTS ARE SKIPPED, NOT RENUMBERED (CR-0271).
033800*    A NAME THAT RESOLVES IS STAGED IN WS-TIP-BUILD-TABLE, NOT
033900*    WRITTEN YET - THE WRITE WAITS ON THE WHOLE SHEET CLEARING.
034000     MOVE TRI-DRIVER-NAME-100(WS-POS) TO WS-DRIVER-NAME-CANDIDATE.
034100     IF WS-DRIVER-NAME-CANDIDATE NOT = SPACES
034200         MOVE "N"                     TO OPER
034300         MOVE WS-DRIVER-NAME-CANDIDATE TO DRIVER-NAME
034400         CALL "DRV-LOOKUP" USING OPER, DRIVER-NAME,
034500                  DRIVER-ID, DRIVER-TEAM, FOUND
034600         IF FOUND = "S"
034700             ADD 1 TO WS-BUILD-COUNT
034800             MOVE DRIVER-ID TO WS-BLD-DRIVER-ID(WS-BUILD-COUNT)
034900             MOVE WS-POS        TO WS-BLD-POSITION(WS-BUILD-COUNT)
035000         ELSE
035100             SET CALL-ABORTED TO TRUE
035200             PERFORM 900-CHOFER-NO-ENCONTRADO.
035300*-----------------------------------------------------------------
035400*    130-GRABAR-TIPS-NUEVOS - WRITES ONE STAGED SLOT PER
035500*    PERFORM, ONLY REACHED WHEN THE WHOLE SHEET RESOLVED.
035600*-----------------------------------------------------------------
035700 130-GRABAR-TIPS-NUEVOS.
035800     MOVE TRI-USER-ID              TO TIP-USER-ID.
035900     MOVE TRI-RACE-ID              TO TIP-RACE-ID.
036000     MOVE WS-BLD-POSITION(IX-BLD)  TO TIP-PREDICTED-POSITION.
036100     MOVE WS-BLD-DRIVER-ID(IX-BLD) TO TIP-DRIVER-ID.
036200     WRITE TIP-RECORD
036300         INVALID KEY
036400             DISPLAY "TIP-INTAKE ERROR EN WRITE TIPS-MASTER FS: "
036500                     TIP-ESTADO.
036600*-----------------------------------------------------------------
036700*    140-ESCRIBIR-CONFIRMACION - ONE LINE PER SUCCESSFULLY
036800*    POSTED SHEET, CARRYING HOW MANY SLOTS WERE ACTUALLY SAVED.
036900*-----------------------------------------------------------------
037000 140-ESCRIBIR-CONFIRMACION.
037100     MOVE TRI-USER-ID      TO TCO-USER-ID.
037200     MOVE TRI-RACE-ID      TO TCO-RACE-ID.
037300     MOVE WS-BUILD-COUNT   TO TCO-TIPS-SAVED.
037400     WRITE TCO-RECORD.
037500     ADD 1 TO WS-SHEETS-POSTED.
037600*-----------------------------------------------------------------
037700*    070-CERRAR-ARCHIVOS - END-OF-JOB HOUSEKEEPING AND COUNTS.
037800*-----------------------------------------------------------------
037900 070-CERRAR-ARCHIVOS.
038000     CLOSE TIPS-MASTER
038100           TIP-REQUEST-IN
038200           TIP-CONFIRM-OUT
038300           TIP-ERROR-OUT.
038400     DISPLAY "TIP-INTAKE SHEETS POSTED  : " WS-SHEETS-POSTED.
038500     DISPLAY "TIP-INTAKE SHEETS REJECTED: " WS-SHEETS-REJECTED.
038600*-----------------------------------------------------------------
038700 900-CHOFER-NO-ENCONTRADO.
038800*    STEP 3 - ANY UNRESOLVED NAME REJECTS THE WHOLE SHEET
038900*    (CR-0335).  NOTHING BUILT SO FAR FOR THIS SHEET IS EVER
039000*    WRITTEN TO TIPS-MASTER.
039100     ADD 1 TO WS-SHEETS-REJECTED.
039200     MOVE TRI-USER-ID              TO TEO-USER-ID.
039300     MOVE TRI-RACE-ID              TO TEO-RACE-ID.
039400     MOVE WS-DRIVER-NAME-CANDIDATE TO TEO-DRIVER-NAME.
039500     WRITE TEO-RECORD.
039600     IF TIN-TRACE-ON
039700         DISPLAY "TIP-INTAKE REJECTED USER " WS-USER-ID-EDIT-9
039800                 " RACE " WS-RACE-ID-EDIT-9.
039900*-----------------------------------------------------------------
040000 END PROGRAM TIP-INTAKE.
