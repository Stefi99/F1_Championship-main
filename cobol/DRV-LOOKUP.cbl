000100******************************************************************
000200* PROGRAM.....: DRV-LOOKUP
000300* SYSTEM......: F1 TIPPING POOL - SEASON SCORING SUBSYSTEM
000400* PURPOSE.....: SUB-PROGRAM CALLED BY THE TIP-INTAKE AND
000500*               TIP-REPORT BATCH PROGRAMS TO RESOLVE A DRIVER
000600*               BY NAME (INTAKE) OR BY SURROGATE ID (REPORTING),
000700*               AGAINST THE DRIVERS-MASTER FILE.
000800*
000900*               THIS IS THE ONLY PROGRAM IN THE SUBSYSTEM THAT
001000*               EVER OPENS DRIVERS-MASTER.  ANY OTHER PROGRAM
001100*               THAT NEEDS A DRIVER NAME OR ID RESOLVED MUST
001200*               CALL HERE - DO NOT ADD A SECOND SELECT FOR
001300*               DRIVERS-MASTER ANYWHERE ELSE IN THE SUBSYSTEM.
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.     DRV-LOOKUP.
001700 AUTHOR.         C. FERNET.
001800 INSTALLATION.   FASTLANE LEAGUES - EDP DEPT.
001900 DATE-WRITTEN.   04/03/91.
002000 DATE-COMPILED.
002100 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002200******************************************************************
002300* CHANGE LOG
002400*------------------------------------------------------------------
002500* DATE       BY    REQUEST#   DESCRIPTION
002600* ---------- ----- ---------- ------------------------------------
002700* 04/03/91   CF    -          ORIGINAL SUB-PROGRAM.  SPLIT OUT OF
002800*                             TIP-INTAKE SO THE SAME NAME LOOKUP
002900*                             COULD BE SHARED WITH TIP-REPORT.
003000* 09/17/91   CF    CR-0203    ADDED OPERATION 'I' - LOOKUP BY
003100*                             DRIVER-ID FOR THE REPORT PROGRAM'S
003200*                             ID-TO-NAME PROJECTION.
003300* 02/05/93   MEG   CR-0288    RETURN DRIVER-TEAM ON BOTH LOOKUPS -
003400*                             REQUESTED FOR FUTURE TEAM STANDINGS.
003500* 06/11/95   MEG   CR-0341    ALTERNATE KEY CHANGED TO ALLOW
003600*                             DUPLICATE NAMES (MULTIPLE SEASONS);
003700*                             FIRST MATCH ON THE KEY IS RETURNED.
003800* 08/22/97   SA    CR-0402    ADDED WS-LOOKUP-COUNT INSTRUMENTATION
003900*                             FOR THE NIGHTLY OPERATIONS LOG.
004000* 11/09/98   SA    Y2K-0031   YEAR 2000 REVIEW - NO STORED DATE
004100*                             FIELDS IN THIS PROGRAM, KEYS ARE
004200*                             SURROGATE NUMERIC IDS.  NO CHANGE
004300*                             REQUIRED.
004400* 03/02/99   RQ    CR-0417    CLOSED OFF DRIVERS-MASTER ON 'C'
004500*                             EVEN IF IT WAS NEVER SUCCESSFULLY
004600*                             OPENED (GUARD ADDED).
004700* 04/16/02   RQ    CR-0455    LEAGUE EXPANDED TO TWO CLASSES (GP
004800*                             AND FEEDER SERIES) FOR THE 2002
004900*                             SEASON.  DRIVERS-MASTER NOW HOLDS
005000*                             BOTH CLASSES; NO KEY CHANGE WAS
005100*                             NEEDED SINCE DRIVER-ID IS ALREADY
005200*                             LEAGUE-WIDE UNIQUE.  NOTED HERE ONLY
005300*                             SO THE NEXT READER ISN'T SURPRISED
005400*                             BY THE VOLUME JUMP IN DRIVERS-MASTER.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700******************************************************************
005800*    NO DECIMAL DATA IN THIS PROGRAM - SPECIAL-NAMES CARRIES ONLY
005900*    THE HOUSE PRINTER/SWITCH/CLASS CONVENTIONS COMMON TO EVERY
006000*    PROGRAM IN THE SUBSYSTEM.  UPSI-0 IS THE USUAL "TURN ON
006100*    DISPLAY TRACING FOR THIS RUN" OPERATOR SWITCH.
006200******************************************************************
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS VALID-OPER-CODE IS "A" THRU "C", "I", "N"
006700     UPSI-0 IS DRV-TRACE-SWITCH ON STATUS IS DRV-TRACE-ON
006800                                 OFF STATUS IS DRV-TRACE-OFF.
006900******************************************************************
007000*    DRIVERS-MASTER IS THE ONE FILE THIS SUB-PROGRAM TOUCHES.
007100*    OPENED/CLOSED ON DEMAND BY THE CALLER (SEE 'A'/'C' OPER
007200*    CODES BELOW) SO THE CALLER CONTROLS THE FILE'S LIFETIME,
007300*    NOT THIS SUB-PROGRAM'S OWN COMPILE-UNIT INITIALIZATION.
007400******************************************************************
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT DRIVERS-MASTER  ASSIGN TO DRVMSTR
007800                            ORGANIZATION IS INDEXED
007900                            ACCESS MODE  IS DYNAMIC
008000                            RECORD KEY   IS DRV-DRIVER-ID
008100                            ALTERNATE RECORD KEY IS
008200                                     DRV-DRIVER-NAME
008300                                     WITH DUPLICATES
008400                            FILE STATUS  IS DRV-ESTADO.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800******************************************************************
008900*    DRV-RECORD - ONE ROW PER DRIVER.  ID IS THE PRIMARY KEY
009000*    (SURROGATE, ASSIGNED WHEN THE DRIVER IS FIRST REGISTERED);
009100*    NAME IS THE ALTERNATE KEY USED BY TIP-INTAKE'S NAME-BASED
009200*    LOOKUP (CR-0341 ALLOWS DUPLICATE NAMES ACROSS SEASONS - WE
009300*    ALWAYS RETURN THE FIRST HIT).
009400******************************************************************
009500 FD  DRIVERS-MASTER
009600     BLOCK  CONTAINS 10 RECORDS
009700     LABEL  RECORD   IS STANDARD
009800     RECORD CONTAINS 220 CHARACTERS
009900     RECORDING MODE  IS F.
010000 01  DRV-RECORD.
010100     03  DRV-DRIVER-ID           PIC 9(9).
010200     03  DRV-DRIVER-NAME         PIC X(100).
010300     03  DRV-DRIVER-TEAM         PIC X(100).
010400     03  FILLER                  PIC X(11).
010500
010600 WORKING-STORAGE SECTION.
010700*    WS-DRIVERS-SWITCHES - TRACKS WHETHER WE ACTUALLY OPENED THE
010800*    FILE, SO THE 'C' (CLOSE) OPERATION NEVER CLOSES A FILE THAT
010900*    WAS NEVER OPENED (CR-0417).
011000 01  WS-DRIVERS-SWITCHES.
011100     03  WS-DRIVERS-OPENED       PIC X       VALUE "N".
011200         88  DRIVERS-ARE-OPEN                VALUE "S".
011300     03  FILLER                  PIC X(10).
011400
011500*    WS-DRV-ID-GROUP/COMP-VIEW - DISPLAY VS. COMP VIEWS OF THE
011600*    LAST ID LOOKED UP, KEPT FOR TRACE DISPLAYS AND FOR ANY
011700*    FUTURE BINARY ARITHMETIC ON THE ID (NONE TODAY).
011800 01  WS-DRV-ID-GROUP.
011900     03  WS-DRV-ID-DISPLAY       PIC 9(9)    VALUE ZEROES.
012000 01  WS-DRV-ID-COMP-VIEW REDEFINES WS-DRV-ID-GROUP.
012100     03  WS-DRV-ID-COMP          PIC 9(9)    COMP.
012200
012300*    WS-DRV-NAME-GROUP/PARTS - THE FULL 100-BYTE NAME, AND A
012400*    SPLIT VIEW USED ONLY WHEN A TRACE DISPLAY NEEDS TO WRAP THE
012500*    NAME ACROSS TWO PRINT LINES.
012600 01  WS-DRV-NAME-GROUP.
012700     03  WS-DRV-NAME-FULL        PIC X(100)  VALUE SPACES.
012800 01  WS-DRV-NAME-PARTS REDEFINES WS-DRV-NAME-GROUP.
012900     03  WS-DRV-NAME-FIRST-50    PIC X(50).
013000     03  WS-DRV-NAME-LAST-50     PIC X(50).
013100
013200*    WS-FECHA-HOY/R - TODAY'S DATE, COMPACTED AND SPLIT, HELD
013300*    HERE IN CASE A FUTURE TRACE LINE NEEDS TO STAMP THE LOOKUP.
013400 01  WS-FECHA-HOY.
013500     03  WS-FECHA-HOY-COMPACTA   PIC 9(8)    VALUE ZEROES.
013600 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
013700     03  WS-FECHA-HOY-AAAA       PIC 9(4).
013800     03  WS-FECHA-HOY-MM         PIC 9(2).
013900     03  WS-FECHA-HOY-DD         PIC 9(2).
014000
014100*    WS-COUNTERS - LOOKUPS ATTEMPTED AND LOOKUPS THAT MISSED,
014200*    FOR THE END-OF-RUN TRACE LINE (CR-0402).
014300 01  WS-COUNTERS.
014400     03  WS-LOOKUP-COUNT         PIC 9(6)    COMP VALUE ZERO.
014500     03  WS-NOTFOUND-COUNT       PIC 9(6)    COMP VALUE ZERO.
014600     03  FILLER                  PIC X(08).
014700
014800 77  DRV-ESTADO           PIC XX      VALUE "00".
014900
015000*    LINKAGE SECTION - THE CALLER PASSES OPER TO PICK THE
015100*    OPERATION AND DRIVER-NAME/-ID AS THE SEARCH ARGUMENT;
015200*    ON RETURN FOUND TELLS THE CALLER WHETHER THE LOOKUP HIT.
015300 LINKAGE SECTION.
015400 01  OPER                    PIC X.
015500 01  DRIVER-NAME             PIC X(100).
015600 01  DRIVER-ID               PIC 9(9).
015700 01  DRIVER-TEAM             PIC X(100).
015800 01  FOUND                   PIC X.
015900
016000 PROCEDURE DIVISION USING OPER, DRIVER-NAME,
016100                           DRIVER-ID, DRIVER-TEAM,
016200                           FOUND.
016300******************************************************************
016400*    000-DESPACHAR - ENTRY POINT.  EVERY CALL COMES THROUGH HERE
016500*    AND LEAVES THROUGH 000-SALIDA; NO PARAGRAPH BELOW THIS ONE
016600*    RETURNS TO THE CALLER DIRECTLY.
016700******************************************************************
016800 000-DESPACHAR.
016900*****************************************************************
017000*    OPERATION CODES:  A = ABRIR (OPEN), N = BUSCAR POR NOMBRE,
017100*    I = BUSCAR POR ID,  C = CERRAR (CLOSE).
017200*****************************************************************
017300     MOVE SPACES              TO FOUND.
017400*    'A' - OPEN THE FILE FOR THE CALLING PROGRAM'S RUN.
017500     IF OPER = "A"
017600         PERFORM 010-ABRIR-ARCHIVO
017700         GO TO 000-SALIDA.
017800*    'N' - RESOLVE A DRIVER NAME TO AN ID (USED BY TIP-INTAKE).
017900     IF OPER = "N"
018000         PERFORM 020-BUSCAR-POR-NOMBRE
018100         GO TO 000-SALIDA.
018200*    'I' - RESOLVE A DRIVER ID BACK TO A NAME (USED BY
018300*    TIP-REPORT TO PROJECT A READABLE LISTING).
018400     IF OPER = "I"
018500         PERFORM 030-BUSCAR-POR-ID
018600         GO TO 000-SALIDA.
018700*    'C' - CLOSE THE FILE AT THE END OF THE CALLING PROGRAM'S
018800*    RUN.
018900     IF OPER = "C"
019000         PERFORM 040-CERRAR-ARCHIVO
019100         GO TO 000-SALIDA.
019200*    ANY OTHER CODE IS A CALLER BUG - RETURN 'E' RATHER THAN
019300*    GUESS WHAT WAS MEANT.
019400     MOVE "E"                  TO FOUND.
019500 000-SALIDA.
019600     EXIT PROGRAM.
019700*-----------------------------------------------------------------
019800*    010-ABRIR-ARCHIVO - OPENS DRIVERS-MASTER INPUT-ONLY.  THIS
019900*    SUB-PROGRAM NEVER WRITES TO DRIVERS-MASTER; DRIVER ROSTER
020000*    MAINTENANCE IS A SEPARATE, OFF-LINE PROCESS NOT PART OF
020100*    THIS SUBSYSTEM.
020200*-----------------------------------------------------------------
020300 010-ABRIR-ARCHIVO.
020400     OPEN INPUT DRIVERS-MASTER.
020500     IF DRV-ESTADO NOT = "00"
020600         DISPLAY "DRV-LOOKUP ERROR EN OPEN DRIVERS-MASTER FS: "
020700                 DRV-ESTADO
020800         MOVE "E"              TO FOUND
020900     ELSE
021000         SET DRIVERS-ARE-OPEN  TO TRUE.
021100*-----------------------------------------------------------------
021200*    020-BUSCAR-POR-NOMBRE - EXACT-MATCH LOOKUP ON THE ALTERNATE
021300*    KEY.  READ ... INVALID KEY AND THE FOLLOW-UP IF ON
021400*    DRV-ESTADO ARE KEPT AS TWO SEPARATE SENTENCES SO
021500*    NEITHER BRANCH NEEDS A COMPOUND NOT-INVALID-KEY CLAUSE.
021600*-----------------------------------------------------------------
021700 020-BUSCAR-POR-NOMBRE.
021800     ADD 1                     TO WS-LOOKUP-COUNT.
021900     MOVE DRIVER-NAME      TO DRV-DRIVER-NAME.
022000     MOVE DRIVER-NAME      TO WS-DRV-NAME-FULL.
022100     READ DRIVERS-MASTER KEY IS DRV-DRIVER-NAME
022200         INVALID KEY
022300             ADD 1             TO WS-NOTFOUND-COUNT
022400             MOVE "N"          TO FOUND.
022500     IF DRV-ESTADO = "00"
022600         MOVE DRV-DRIVER-ID    TO DRIVER-ID
022700         MOVE DRV-DRIVER-ID    TO WS-DRV-ID-DISPLAY
022800         MOVE DRV-DRIVER-TEAM  TO DRIVER-TEAM
022900         MOVE "S"              TO FOUND.
023000*-----------------------------------------------------------------
023100*    030-BUSCAR-POR-ID - SAME PATTERN AS 020, KEYED ON THE
023200*    PRIMARY KEY INSTEAD (CR-0203, ADDED FOR TIP-REPORT).
023300*-----------------------------------------------------------------
023400 030-BUSCAR-POR-ID.
023500     ADD 1                     TO WS-LOOKUP-COUNT.
023600     MOVE DRIVER-ID        TO DRV-DRIVER-ID.
023700     MOVE DRIVER-ID        TO WS-DRV-ID-DISPLAY.
023800     READ DRIVERS-MASTER KEY IS DRV-DRIVER-ID
023900         INVALID KEY
024000             ADD 1             TO WS-NOTFOUND-COUNT
024100             MOVE "N"          TO FOUND.
024200     IF DRV-ESTADO = "00"
024300         MOVE DRV-DRIVER-NAME  TO DRIVER-NAME
024400         MOVE DRV-DRIVER-TEAM  TO DRIVER-TEAM
024500         MOVE "S"              TO FOUND.
024600*-----------------------------------------------------------------
024700*    040-CERRAR-ARCHIVO - CLOSES DRIVERS-MASTER ONLY IF WE ARE
024800*    THE ONE WHO OPENED IT (CR-0417 GUARD), THEN EMITS THE
024900*    END-OF-RUN LOOKUP COUNTS IF THE CALLER TURNED ON TRACING.
025000*-----------------------------------------------------------------
025100 040-CERRAR-ARCHIVO.
025200     IF DRIVERS-ARE-OPEN
025300         CLOSE DRIVERS-MASTER
025400         MOVE "N"              TO WS-DRIVERS-OPENED.
025500     IF DRV-TRACE-ON
025600         DISPLAY "DRV-LOOKUP LOOKUPS: " WS-LOOKUP-COUNT
025700                 " NOT FOUND: " WS-NOTFOUND-COUNT.
025800*-----------------------------------------------------------------
025900 END PROGRAM DRV-LOOKUP.
