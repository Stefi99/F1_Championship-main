000100******************************************************************
000200* PROGRAM.....: LDR-SCORE
000300* SYSTEM......: F1 TIPPING POOL - SEASON SCORING SUBSYSTEM
000400* PURPOSE.....: NIGHTLY SCORING RUN.  FOR EVERY REGISTERED USER,
000500*               SCORES EACH CLOSED RACE THE USER TIPPED AND FOR
000600*               WHICH AN OFFICIAL RESULT EXISTS, TOTALS THE
000700*               POINTS, RANKS THE FIELD, AND WRITES THE SEASON
000800*               LEADERBOARD.
000900*
001000*               ALL FOUR MASTERS ARE LOADED TO TABLES UP FRONT
001100*               (TABLE-DRIVEN, NOT KEYED I/O PER LOOKUP) SO THE
001200*               PER-USER, PER-RACE SCORING PASS BELOW NEVER RE-
001300*               READS A FILE.  THIS IS WHY THE OCCURS DEPENDING
001400*               ON LIMITS BELOW MATTER - THEY BOUND HOW BIG A
001500*               SEASON THIS PROGRAM CAN SCORE IN ONE RUN.
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     LDR-SCORE.
001900 AUTHOR.         M. ESCALADA.
002000 INSTALLATION.   FASTLANE LEAGUES - EDP DEPT.
002100 DATE-WRITTEN.   09/30/90.
002200 DATE-COMPILED.
002300 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002400******************************************************************
002500* CHANGE LOG
002600*------------------------------------------------------------------
002700* DATE       BY    REQUEST#   DESCRIPTION
002800* ---------- ----- ---------- ------------------------------------
002900* 09/30/90   MEG   -          ORIGINAL PROGRAM.  USERS, RACES AND
003000*                             RESULTS LOADED TO TABLES; TIPS
003100*                             MATCHED BY TABLE SEARCH.
003200* 04/18/91   MEG   CR-0166    ADDED THE "IN THE TOP 10 BUT WRONG
003300*                             POSITION" PARTIAL-CREDIT RULE - PER
003400*                             LEAGUE RULES COMMITTEE MINUTES OF
003500*                             04/12/91.
003600* 02/01/93   RQ    CR-0264    RACE ELIGIBILITY NOW ALSO REQUIRES
003700*                             AT LEAST ONE OFFICIAL-RESULT ROW,
003800*                             NOT JUST CLOSED STATUS AND A TIP.
003900* 08/14/94   RQ    CR-0312    LEADERBOARD SORT MADE STABLE - USERS
004000*                             WITH EQUAL POINTS MUST COME OUT IN
004100*                             THE SAME ORDER USERS-MASTER LISTS
004200*                             THEM, NOT ALPHABETICAL.  DO NOT
004300*                             "IMPROVE" THIS WITH A SECONDARY KEY.
004400* 09/03/97   SA    CR-0398    RESULT-TABLE AND TIP-TABLE SIZES
004500*                             RAISED TO KEEP UP WITH SEASON GROWTH
004600*                             (MORE RACES, MORE REGISTERED USERS).
004700* 12/29/98   SA    Y2K-0031   YEAR 2000 REVIEW - NO STORED DATE
004800*                             FIELDS ARE KEYED OR COMPARED IN THIS
004900*                             PROGRAM.  NO CHANGE REQUIRED.
005000* 05/17/99   RQ    CR-0430    DISPLAY-NAME BLANK ON A USER ROW NOW
005100*                             FALLS BACK TO USERNAME ON THE
005200*                             LEADERBOARD LINE INSTEAD OF PRINTING
005300*                             SPACES.
005400* 03/09/02   RQ    CR-0455    WS-USER-TABLE LIMIT RAISED FROM 800
005500*                             TO 2000 AND WS-TIP-TABLE FROM 8000
005600*                             TO 20000 FOR THE TWO-CLASS (GP AND
005700*                             FEEDER SERIES) 2002 SEASON.  RUN
005800*                             THIS AGAINST A TEST COPY OF
005900*                             USERS-MASTER BEFORE THE FIRST REAL
006000*                             SEASON RUN IF THESE LIMITS EVER
006100*                             NEED RAISING AGAIN.
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400******************************************************************
006500*    VALID-STATUS-CODE - THE THREE RACE STATUS VALUES ALSO CARRIED
006600*    AS 88-LEVELS ON RCE-RACE-STATUS BELOW.
006700******************************************************************
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS VALID-STATUS-CODE IS "OPEN", "TIPPABLE", "CLOSED"
007200     UPSI-0 IS LDR-TRACE-SWITCH ON STATUS IS LDR-TRACE-ON
007300                                 OFF STATUS IS LDR-TRACE-OFF.
007400******************************************************************
007500*    FIVE FILES: FOUR MASTERS READ INPUT-ONLY (THIS PROGRAM NEVER
007600*    UPDATES A MASTER, ONLY READS THEM TO BUILD THE LEADERBOARD)
007700*    AND ONE OUTPUT - THE SEASON LEADERBOARD ITSELF.
007800******************************************************************
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT USERS-MASTER    ASSIGN TO USRMSTR
008200                            ORGANIZATION IS LINE SEQUENTIAL
008300                            FILE STATUS  IS USR-ESTADO.
008400
008500     SELECT RACES-MASTER    ASSIGN TO RCEMSTR
008600                            ORGANIZATION IS INDEXED
008700                            ACCESS MODE  IS SEQUENTIAL
008800                            RECORD KEY   IS RCE-RACE-ID
008900                            FILE STATUS  IS RCE-ESTADO.
009000
009100     SELECT RESULTS-MASTER  ASSIGN TO RESMSTR
009200                            ORGANIZATION IS LINE SEQUENTIAL
009300                            FILE STATUS  IS ORS-ESTADO.
009400
009500     SELECT TIPS-MASTER     ASSIGN TO TIPMSTR
009600                            ORGANIZATION IS INDEXED
009700                            ACCESS MODE  IS SEQUENTIAL
009800                            RECORD KEY   IS TIP-KEY
009900                            FILE STATUS  IS TIP-ESTADO.
010000
010100     SELECT LEADERBOARD-OUT ASSIGN TO LDRBRD
010200                            ORGANIZATION IS LINE SEQUENTIAL
010300                            FILE STATUS  IS LBD-ESTADO.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700*    USR-RECORD - ONE ROW PER REGISTERED LEAGUE MEMBER.
010800 FD  USERS-MASTER
010900     LABEL RECORD IS STANDARD.
011000 01  USR-RECORD.
011100     03  USR-USER-ID                 PIC 9(9).
011200     03  USR-USERNAME                PIC X(50).
011300     03  USR-DISPLAY-NAME            PIC X(100).
011400     03  FILLER                      PIC X(11).
011500
011600*    RCE-RECORD - SAME RACE CALENDAR LAYOUT RACE-CLOSE MAINTAINS.
011700*    LDR-SCORE ONLY CARES WHETHER RCE-RACE-STATUS IS CLOSED - THE
011800*    RESULT-ORDER TABLE ITSELF IS NOT USED HERE, RESULTS-MASTER
011900*    BELOW IS THE SOURCE OF TRUTH FOR SCORING.
012000 FD  RACES-MASTER
012100     BLOCK  CONTAINS 10 RECORDS
012200     LABEL  RECORD   IS STANDARD
012300     RECORD CONTAINS 2131 CHARACTERS
012400     RECORDING MODE  IS F.
012500 01  RCE-RECORD.
012600     03  RCE-RACE-ID             PIC 9(9).
012700     03  RCE-RACE-NAME           PIC X(100).
012800     03  RCE-RACE-STATUS         PIC X(10).
012900         88  RCE-OPEN                        VALUE "OPEN".
013000         88  RCE-TIPPABLE                     VALUE "TIPPABLE".
013100         88  RCE-CLOSED                       VALUE "CLOSED".
013200     03  RCE-RESULT-COUNT        PIC 9(2).
013300     03  RCE-RESULT-ORDER OCCURS 20 TIMES
013400                          INDEXED BY RCE-IX.
013500         05  RCE-RESULT-NAME     PIC X(100).
013600     03  FILLER                  PIC X(10).
013700
013800*    ORS-RECORD - ONE ROW PER DRIVER PER RACE OFFICIAL RESULT,
013900*    KEYED BY RACE-ID/DRIVER-ID.  THIS IS THE FEED PRODUCED
014000*    FROM THE POSTED RACE-CLOSE RESULT ONCE IT HAS BEEN CROSS
014100*    REFERENCED AGAINST DRIVERS-MASTER FOR SCORING.
014200 FD  RESULTS-MASTER
014300     LABEL RECORD IS STANDARD.
014400 01  ORS-RECORD.
014500     03  ORS-RACE-ID                 PIC 9(9).
014600     03  ORS-DRIVER-ID               PIC 9(9).
014700     03  ORS-FINAL-POSITION          PIC 99.
014800     03  FILLER                      PIC X(10).
014900
015000*    TIP-RECORD - SAME LAYOUT TIP-INTAKE WRITES AND TIP-REPORT
015100*    READS.  LDR-SCORE READS IT SEQUENTIAL, NOT KEYED, SINCE
015200*    EVERY TIP ROW IN THE FILE IS LOADED TO WS-TIP-TABLE.
015300 FD  TIPS-MASTER
015400     BLOCK  CONTAINS 10 RECORDS
015500     LABEL  RECORD   IS STANDARD
015600     RECORD CONTAINS 39 CHARACTERS
015700     RECORDING MODE  IS F.
015800 01  TIP-RECORD.
015900     03  TIP-KEY.
016000         05  TIP-USER-ID             PIC 9(9).
016100         05  TIP-RACE-ID             PIC 9(9).
016200         05  TIP-PREDICTED-POSITION  PIC 99.
016300     03  TIP-DRIVER-ID               PIC 9(9).
016400     03  FILLER                      PIC X(10).
016500
016600*    LBD-RECORD - ONE OUTPUT ROW PER USER, FINAL SEASON STANDING.
016700 FD  LEADERBOARD-OUT
016800     LABEL RECORD IS STANDARD.
016900 01  LBD-RECORD.
017000     03  LBD-USERNAME                PIC X(50).
017100     03  LBD-DISPLAY-NAME            PIC X(100).
017200     03  LBD-POINTS                  PIC 9(6).
017300     03  LBD-RANK                    PIC 9(4).
017400     03  FILLER                      PIC X(20).
017500
017600 WORKING-STORAGE SECTION.
017700*    xxx-EOF SWITCHES - ONE PER MASTER, EACH DRIVING ITS OWN
017800*    LOAD LOOP IN THE 02x-CARGAR- PARAGRAPHS BELOW.
017900 77  USR-EOF                     PIC XXX     VALUE "NO".
018000     88 EOF                                   VALUE "SI".
018100 77  RCE-EOF                     PIC XXX     VALUE "NO".
018200     88 EOF                                   VALUE "SI".
018300 77  ORS-EOF                     PIC XXX     VALUE "NO".
018400     88 EOF                                   VALUE "SI".
018500 77  TIP-EOF                     PIC XXX     VALUE "NO".
018600     88 EOF                                   VALUE "SI".
018700 77  USR-ESTADO             PIC XX      VALUE "00".
018800 77  RCE-ESTADO             PIC XX      VALUE "00".
018900 77  ORS-ESTADO           PIC XX      VALUE "00".
019000 77  TIP-ESTADO              PIC XX      VALUE "00".
019100 77  LBD-ESTADO          PIC XX      VALUE "00".
019200
019300*    WS-xxx-COUNT - HOW MANY ROWS ACTUALLY LOADED TO EACH TABLE;
019400*    ALSO THE OCCURS DEPENDING ON OBJECT FOR THE MATCHING TABLE.
019500 77  WS-USERS-COUNT              PIC 9(4)    COMP VALUE ZERO.
019600 77  WS-RACES-COUNT              PIC 9(4)    COMP VALUE ZERO.
019700 77  WS-RESULTS-COUNT            PIC 9(4)    COMP VALUE ZERO.
019800 77  WS-TIPS-COUNT               PIC 9(4)    COMP VALUE ZERO.
019900
020000*    WS-USER-TABLE - ONE ENTRY PER REGISTERED USER.  POINTS
020100*    ACCUMULATE HERE DURING THE SCORING PASS BEFORE BEING
020200*    COPIED OUT TO WS-LEADERBOARD-TABLE FOR SORTING (CR-0455
020300*    RAISED THE LIMIT TO 2000 FOR THE TWO-CLASS SEASON).
020400 01  WS-USER-TABLE.
020500     03  WS-USER-ENTRY OCCURS 1 TO 2000 TIMES
020600                       DEPENDING ON WS-USERS-COUNT
020700                       INDEXED BY IX-USER.
020800         05  WS-USER-ID              PIC 9(9).
020900         05  WS-USER-USERNAME        PIC X(50).
021000         05  WS-USER-DISPLAY-NAME    PIC X(100).
021100         05  WS-USER-POINTS          PIC 9(6)    COMP.
021200         05  FILLER                  PIC X(05).
021300
021400*    WS-RACE-TABLE - ONE ENTRY PER RACE ON THE CALENDAR, WITH
021500*    ONLY THE CLOSED FLAG CARRIED FORWARD FROM RCE-RACE-STATUS.
021600 01  WS-RACE-TABLE.
021700     03  WS-RACE-ENTRY OCCURS 1 TO 400 TIMES
021800                       DEPENDING ON WS-RACES-COUNT
021900                       INDEXED BY IX-RACE.
022000         05  WS-RACE-ID              PIC 9(9).
022100         05  WS-RACE-CLOSED-FLAG     PIC X.
022200             88  WS-RACE-IS-CLOSED               VALUE "S".
022300         05  FILLER                  PIC X(05).
022400
022500*    WS-RESULT-TABLE - ONE ENTRY PER OFFICIAL RESULT ROW, ACROSS
022600*    ALL RACES - SCANNED PER RACE BY 092-BUSCAR-RESULTADO-CARRERA.
022700 01  WS-RESULT-TABLE.
022800     03  WS-RESULT-ENTRY OCCURS 1 TO 4000 TIMES
022900                       DEPENDING ON WS-RESULTS-COUNT
023000                       INDEXED BY IX-RESULT.
023100         05  WS-RESULT-RACE-ID       PIC 9(9).
023200         05  WS-RESULT-DRIVER-ID     PIC 9(9).
023300         05  WS-RESULT-POSITION      PIC 99.
023400
023500*    WS-TIP-TABLE - ONE ENTRY PER TIPPED POSITION, ACROSS ALL
023600*    USERS AND RACES - SCANNED PER USER/RACE BY
023700*    091-BUSCAR-TIPS-USUARIO.
023800 01  WS-TIP-TABLE.
023900     03  WS-TIP-ENTRY OCCURS 1 TO 20000 TIMES
024000                       DEPENDING ON WS-TIPS-COUNT
024100                       INDEXED BY IX-TIP.
024200         05  WS-TIP-USER-ID          PIC 9(9).
024300         05  WS-TIP-RACE-ID          PIC 9(9).
024400         05  WS-TIP-DRIVER-ID        PIC 9(9).
024500         05  WS-TIP-POSITION         PIC 99.
024600
024700*    WS-LEADERBOARD-TABLE - COPY OF WS-USER-TABLE'S NAMES AND
024800*    FINAL POINTS, PLUS THE RANK ASSIGNED AFTER SORTING.  KEPT
024900*    SEPARATE FROM WS-USER-TABLE SO THE SORT PARAGRAPHS NEVER
025000*    HAVE TO CARRY WS-USER-ID ALONG FOR THE SWAP.
025100 01  WS-LEADERBOARD-TABLE.
025200     03  WS-LBD-ENTRY OCCURS 1 TO 2000 TIMES
025300                      DEPENDING ON WS-USERS-COUNT
025400                      INDEXED BY IX-LBD.
025500         05  WS-LBD-USERNAME         PIC X(50).
025600         05  WS-LBD-DISPLAY-NAME     PIC X(100).
025700         05  WS-LBD-POINTS           PIC 9(6)    COMP.
025800         05  WS-LBD-RANK             PIC 9(4)    COMP.
025900         05  FILLER                  PIC X(05).
026000
026100*    WS-POSITION-WORK - REBUILT FOR EVERY USER/RACE PAIR BY
026200*    090-ARMAR-POSICIONES: WS-PRED-ENTRY HOLDS WHAT THE USER
026300*    TIPPED FOR EACH OF THE TOP 10 SLOTS, WS-OFF-ENTRY HOLDS
026400*    WHAT ACTUALLY HAPPENED.  THE PRESENT FLAGS EXIST BECAUSE A
026500*    SLOT CAN BE LEGITIMATELY EMPTY (USER DIDN'T TIP IT, OR
026600*    FEWER THAN 10 DRIVERS FINISHED).
026700 01  WS-POSITION-WORK.
026800     03  WS-PRED-ENTRY OCCURS 10 TIMES.
026900         05  WS-PRED-DRIVER          PIC 9(9).
027000         05  WS-PRED-PRESENT         PIC X.
027100             88  WS-PRED-IS-PRESENT              VALUE "S".
027200     03  WS-OFF-ENTRY OCCURS 10 TIMES
027300                      INDEXED BY WS-OFF-IX.
027400         05  WS-OFF-DRIVER           PIC 9(9).
027500         05  WS-OFF-PRESENT          PIC X.
027600             88  WS-OFF-IS-PRESENT               VALUE "S".
027700     03  FILLER                      PIC X(10).
027800
027900*    WS-ELIGIBILIDAD - THE TWO FLAGS 080-CARRERA-ELEGIBLE TESTS,
028000*    PLUS THE FLAG 115-BUSCAR-CHOFER-EN-RESULTADO RETURNS.
028100 01  WS-ELIGIBILIDAD.
028200     03  WS-TIENE-TIP                PIC X       VALUE "N".
028300     03  WS-TIENE-RESULTADO          PIC X       VALUE "N".
028400     03  WS-DRIVER-FOUND-FLAG        PIC X       VALUE "N".
028500     03  FILLER                      PIC X(07).
028600
028700*    WS-COUNTERS - WS-POS DRIVES THE 1-THRU-10 SCORING LOOP;
028800*    WS-SWAP-I DRIVES ONE BUBBLE-SORT PASS; WS-SWAPS-MADE IS
028900*    THE PASS'S DIRTY FLAG (ZERO SWAPS = TABLE IS SORTED).
029000 01  WS-COUNTERS.
029100     03  WS-POS                      PIC 9(2)    COMP VALUE ZERO.
029200     03  WS-SWAP-I                   PIC 9(4)    COMP VALUE ZERO.
029300     03  WS-SWAPS-MADE               PIC 9(6)    COMP VALUE ZERO.
029400     03  FILLER                      PIC X(08).
029500
029600*    WS-SWAP-HOLD - TEMP FOR THE ADJACENT-ENTRY SWAP IN
029700*    136-COMPARAR-Y-CANJEAR.
029800 01  WS-SWAP-HOLD.
029900     03  WS-SWAP-HOLD-USERNAME       PIC X(50).
030000     03  WS-SWAP-HOLD-DISPLAY-NAME   PIC X(100).
030100     03  WS-SWAP-HOLD-POINTS         PIC 9(6)    COMP.
030200     03  WS-SWAP-HOLD-RANK           PIC 9(4)    COMP.
030300
030400*    WS-TOTAL-POINTS-GROUP/EDIT - RUNNING TOTAL FOR THE USER
030500*    CURRENTLY BEING SCORED IN 050-PROCESAR-USUARIOS; RESET TO
030600*    ZERO AT THE TOP OF EACH USER'S PASS.
030700 01  WS-TOTAL-POINTS-GROUP.
030800     03  WS-TOTAL-POINTS             PIC 9(6)    COMP VALUE ZERO.
030900 01  WS-TOTAL-POINTS-EDIT REDEFINES WS-TOTAL-POINTS-GROUP.
031000     03  WS-TOTAL-POINTS-EDIT-9      PIC ZZZZZ9.
031100
031200*    WS-USER-ID-GROUP/EDIT - DISPLAY VS. ZERO-SUPPRESSED EDIT
031300*    VIEW, HELD FOR ANY TRACE LINE THAT NEEDS TO NAME A USER.
031400 01  WS-USER-ID-GROUP.
031500     03  WS-USER-ID-DISPLAY          PIC 9(9)    VALUE ZEROES.
031600 01  WS-USER-ID-EDIT REDEFINES WS-USER-ID-GROUP.
031700     03  WS-USER-ID-EDIT-9           PIC ZZZZZZZZ9.
031800
031900*    WS-FECHA-PROCESO/R - RUN DATE, COMPACTED AND SPLIT.  NOT
032000*    STAMPED ANYWHERE ON LEADERBOARD-OUT - HELD FOR TRACE ONLY.
032100 01  WS-FECHA-PROCESO.
032200     03  WS-FECHA-PROCESO-COMPACTA   PIC 9(8)    VALUE ZEROES.
032300 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
032400     03  WS-FECHA-PROCESO-AAAA       PIC 9(4).
032500     03  WS-FECHA-PROCESO-MM         PIC 9(2).
032600     03  WS-FECHA-PROCESO-DD         PIC 9(2).
032700
032800 PROCEDURE DIVISION.
032900******************************************************************
033000*    000-COMIENZO - OPEN, LOAD ALL FOUR MASTERS TO TABLES, SCORE
033100*    EVERY USER, SORT AND RANK THE RESULT, WRITE THE
033200*    LEADERBOARD, CLOSE.  ALL SIX SPEC STEPS RUN AS ONE PASS -
033300*    THERE IS NO RESTART POINT PARTWAY THROUGH.
033400******************************************************************
033500 000-COMIENZO.
033600     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-PROCESO-COMPACTA.
033700     PERFORM 010-ABRIR-ARCHIVOS.
033800     PERFORM 020-CARGAR-USUARIOS.
033900     PERFORM 025-CARGAR-CARRERAS.
034000     PERFORM 030-CARGAR-RESULTADOS.
034100     PERFORM 035-CARGAR-TIPS.
034200     PERFORM 050-PROCESAR-USUARIOS
034300         VARYING IX-USER FROM 1 BY 1 UNTIL IX-USER > WS-USERS-COUNT.
034400     PERFORM 130-ORDENAR-TABLA.
034500     PERFORM 140-ASIGNAR-RANKING
034600         VARYING IX-LBD FROM 1 BY 1 UNTIL IX-LBD > WS-USERS-COUNT.
034700     PERFORM 150-ESCRIBIR-SALIDA
034800         VARYING IX-LBD FROM 1 BY 1 UNTIL IX-LBD > WS-USERS-COUNT.
034900     PERFORM 070-CERRAR-ARCHIVOS.
035000     STOP RUN.
035100*-----------------------------------------------------------------
035200*    010-ABRIR-ARCHIVOS - ALL FOUR MASTERS OPEN INPUT ONLY.
035300*-----------------------------------------------------------------
035400 010-ABRIR-ARCHIVOS.
035500     OPEN INPUT USERS-MASTER.
035600     IF USR-ESTADO NOT = "00"
035700         DISPLAY "LDR-SCORE ERROR EN OPEN USERS-MASTER FS: "
035800                 USR-ESTADO
035900         STOP RUN.
036000     OPEN INPUT RACES-MASTER.
036100     IF RCE-ESTADO NOT = "00"
036200         DISPLAY "LDR-SCORE ERROR EN OPEN RACES-MASTER FS: "
036300                 RCE-ESTADO
036400         STOP RUN.
036500     OPEN INPUT RESULTS-MASTER.
036600     IF ORS-ESTADO NOT = "00"
036700         DISPLAY "LDR-SCORE ERROR EN OPEN RESULTS-MASTER FS: "
036800                 ORS-ESTADO
036900         STOP RUN.
037000     OPEN INPUT TIPS-MASTER.
037100     IF TIP-ESTADO NOT = "00"
037200         DISPLAY "LDR-SCORE ERROR EN OPEN TIPS-MASTER FS: "
037300                 TIP-ESTADO
037400         STOP RUN.
037500     OPEN OUTPUT LEADERBOARD-OUT.
037600*-----------------------------------------------------------------
037700*    020-CARGAR-USUARIOS - LOADS EVERY REGISTERED USER TO
037800*    WS-USER-TABLE, POINTS RESET TO ZERO.
037900*-----------------------------------------------------------------
038000 020-CARGAR-USUARIOS.
038100     MOVE ZERO TO WS-USERS-COUNT.
038200     READ USERS-MASTER
038300         AT END MOVE "SI" TO USR-EOF.
038400     PERFORM 021-CARGAR-UN-USUARIO
038500         UNTIL USR-EOF = "SI".
038600*-----------------------------------------------------------------
038700*    021-CARGAR-UN-USUARIO - ONE USER PER PERFORM; RUNS UNTIL
038800*    020-CARGAR-USUARIOS SEES USR-EOF = "SI".
038900*-----------------------------------------------------------------
039000 021-CARGAR-UN-USUARIO.
039100     ADD 1 TO WS-USERS-COUNT.
039200     MOVE USR-USER-ID          TO WS-USER-ID(WS-USERS-COUNT).
039300     MOVE USR-USERNAME         TO WS-USER-USERNAME(WS-USERS-COUNT).
039400     MOVE USR-DISPLAY-NAME     TO
039500                            WS-USER-DISPLAY-NAME(WS-USERS-COUNT).
039600     MOVE ZERO                 TO WS-USER-POINTS(WS-USERS-COUNT).
039700     READ USERS-MASTER
039800         AT END MOVE "SI" TO USR-EOF.
039900*-----------------------------------------------------------------
040000*    025-CARGAR-CARRERAS - LOADS THE RACE CALENDAR TO
040100*    WS-RACE-TABLE, CARRYING FORWARD ONLY THE CLOSED FLAG.
040200*-----------------------------------------------------------------
040300 025-CARGAR-CARRERAS.
040400     MOVE ZERO TO WS-RACES-COUNT.
040500     READ RACES-MASTER NEXT RECORD
040600         AT END MOVE "SI" TO RCE-EOF.
040700     PERFORM 026-CARGAR-UNA-CARRERA
040800         UNTIL RCE-EOF = "SI".
040900*-----------------------------------------------------------------
041000*    026-CARGAR-UNA-CARRERA - ONE RACE PER PERFORM.  ONLY THE
041100*    RACE ID AND CLOSED FLAG ARE KEPT - THE RACE NAME AND STORED
041200*    RESULT ORDER ON RCE-RECORD ARE NOT NEEDED FOR SCORING.
041300*-----------------------------------------------------------------
041400 026-CARGAR-UNA-CARRERA.
041500     ADD 1 TO WS-RACES-COUNT.
041600     MOVE RCE-RACE-ID          TO WS-RACE-ID(WS-RACES-COUNT).
041700     MOVE "N"                  TO WS-RACE-CLOSED-FLAG(WS-RACES-COUNT).
041800     IF RCE-CLOSED
041900         MOVE "S" TO WS-RACE-CLOSED-FLAG(WS-RACES-COUNT).
042000     READ RACES-MASTER NEXT RECORD
042100         AT END MOVE "SI" TO RCE-EOF.
042200*-----------------------------------------------------------------
042300*    030-CARGAR-RESULTADOS - LOADS EVERY OFFICIAL RESULT ROW,
042400*    ACROSS ALL RACES, TO WS-RESULT-TABLE.
042500*-----------------------------------------------------------------
042600 030-CARGAR-RESULTADOS.
042700     MOVE ZERO TO WS-RESULTS-COUNT.
042800     READ RESULTS-MASTER
042900         AT END MOVE "SI" TO ORS-EOF.
043000     PERFORM 031-CARGAR-UN-RESULTADO
043100         UNTIL ORS-EOF = "SI".
043200*-----------------------------------------------------------------
043300*    031-CARGAR-UN-RESULTADO - ONE OFFICIAL RESULT ROW PER
043400*    PERFORM.
043500*-----------------------------------------------------------------
043600 031-CARGAR-UN-RESULTADO.
043700     ADD 1 TO WS-RESULTS-COUNT.
043800     MOVE ORS-RACE-ID       TO WS-RESULT-RACE-ID(WS-RESULTS-COUNT).
043900     MOVE ORS-DRIVER-ID     TO WS-RESULT-DRIVER-ID(WS-RESULTS-COUNT).
044000     MOVE ORS-FINAL-POSITION TO WS-RESULT-POSITION(WS-RESULTS-COUNT).
044100     READ RESULTS-MASTER
044200         AT END MOVE "SI" TO ORS-EOF.
044300*-----------------------------------------------------------------
044400*    035-CARGAR-TIPS - LOADS EVERY TIP ROW, ACROSS ALL USERS AND
044500*    RACES, TO WS-TIP-TABLE.
044600*-----------------------------------------------------------------
044700 035-CARGAR-TIPS.
044800     MOVE ZERO TO WS-TIPS-COUNT.
044900     READ TIPS-MASTER NEXT RECORD
045000         AT END MOVE "SI" TO TIP-EOF.
045100     PERFORM 036-CARGAR-UN-TIP
045200         UNTIL TIP-EOF = "SI".
045300*-----------------------------------------------------------------
045400*    036-CARGAR-UN-TIP - ONE TIPPED POSITION PER PERFORM.
045500*-----------------------------------------------------------------
045600 036-CARGAR-UN-TIP.
045700     ADD 1 TO WS-TIPS-COUNT.
045800     MOVE TIP-USER-ID        TO WS-TIP-USER-ID(WS-TIPS-COUNT).
045900     MOVE TIP-RACE-ID        TO WS-TIP-RACE-ID(WS-TIPS-COUNT).
046000     MOVE TIP-DRIVER-ID      TO WS-TIP-DRIVER-ID(WS-TIPS-COUNT).
046100     MOVE TIP-PREDICTED-POSITION
046200                             TO WS-TIP-POSITION(WS-TIPS-COUNT).
046300     READ TIPS-MASTER NEXT RECORD
046400         AT END MOVE "SI" TO TIP-EOF.
046500*-----------------------------------------------------------------
046600*    050-PROCESAR-USUARIOS - OUTER LOOP, ONE ITERATION PER USER
046700*    (IX-USER SET BY THE VARYING CLAUSE IN 000-COMIENZO).  TOTALS
046800*    EVERY RACE FOR THIS USER, THEN COPIES THE RESULT TO
046900*    WS-LEADERBOARD-TABLE, APPLYING THE DISPLAY-NAME FALLBACK
047000*    RULE (CR-0430) ON THE WAY OUT.
047100*-----------------------------------------------------------------
047200 050-PROCESAR-USUARIOS.
047300     MOVE ZERO TO WS-TOTAL-POINTS.
047400     PERFORM 060-CALCULAR-PUNTOS-USUARIO
047500         VARYING IX-RACE FROM 1 BY 1 UNTIL IX-RACE > WS-RACES-COUNT.
047600     MOVE WS-USER-USERNAME(IX-USER)
047700                             TO WS-LBD-USERNAME(IX-USER).
047800     MOVE WS-USER-DISPLAY-NAME(IX-USER)
047900                             TO WS-LBD-DISPLAY-NAME(IX-USER).
048000*    CR-0430 - BLANK DISPLAY-NAME FALLS BACK TO USERNAME.
048100     IF WS-USER-DISPLAY-NAME(IX-USER) = SPACES
048200         MOVE WS-USER-USERNAME(IX-USER)
048300                             TO WS-LBD-DISPLAY-NAME(IX-USER).
048400     MOVE WS-TOTAL-POINTS    TO WS-LBD-POINTS(IX-USER).
048500     MOVE WS-TOTAL-POINTS    TO WS-USER-POINTS(IX-USER).
048600*-----------------------------------------------------------------
048700 060-CALCULAR-PUNTOS-USUARIO.
048800*    STEP 1 - A RACE ONLY SCORES WHEN IT IS CLOSED, THE USER
048900*    TIPPED IT, AND AN OFFICIAL RESULT EXISTS FOR IT (CR-0264).
049000     IF WS-RACE-IS-CLOSED(IX-RACE)
049100         PERFORM 090-ARMAR-POSICIONES
049200         PERFORM 080-CARRERA-ELEGIBLE.
049300*-----------------------------------------------------------------
049400*    080-CARRERA-ELEGIBLE - THE SECOND HALF OF STEP 1: NOW THAT
049500*    THE POSITION ARRAYS ARE BUILT, CHECK BOTH FLAGS AND ONLY
049600*    THEN RUN THE 10-SLOT SCORING LOOP.
049700*-----------------------------------------------------------------
049800 080-CARRERA-ELEGIBLE.
049900     IF WS-TIENE-TIP = "S" AND WS-TIENE-RESULTADO = "S"
050000         PERFORM 110-CALCULAR-PUNTOS-CARRERA
050100             VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 10.
050200*-----------------------------------------------------------------
050300 090-ARMAR-POSICIONES.
050400*    STEP 2 - BUILD THE PREDICTED AND OFFICIAL TOP-10 ARRAYS FOR
050500*    THIS USER/RACE PAIR FROM THE IN-MEMORY TIP AND RESULT TABLES.
050600*    BOTH ARRAYS ARE CLEARED FIRST SO A SLOT LEFT OVER FROM THE
050700*    PRIOR RACE CAN NEVER LEAK INTO THIS ONE.
050800     MOVE SPACES TO WS-PRED-ENTRY(1) WS-PRED-ENTRY(2)
050900         WS-PRED-ENTRY(3) WS-PRED-ENTRY(4) WS-PRED-ENTRY(5)
051000         WS-PRED-ENTRY(6) WS-PRED-ENTRY(7) WS-PRED-ENTRY(8)
051100         WS-PRED-ENTRY(9) WS-PRED-ENTRY(10).
051200     MOVE SPACES TO WS-OFF-ENTRY(1) WS-OFF-ENTRY(2)
051300         WS-OFF-ENTRY(3) WS-OFF-ENTRY(4) WS-OFF-ENTRY(5)
051400         WS-OFF-ENTRY(6) WS-OFF-ENTRY(7) WS-OFF-ENTRY(8)
051500         WS-OFF-ENTRY(9) WS-OFF-ENTRY(10).
051600     MOVE "N" TO WS-TIENE-TIP.
051700     MOVE "N" TO WS-TIENE-RESULTADO.
051800     PERFORM 091-BUSCAR-TIPS-USUARIO
051900         VARYING IX-TIP FROM 1 BY 1 UNTIL IX-TIP > WS-TIPS-COUNT.
052000     PERFORM 092-BUSCAR-RESULTADO-CARRERA
052100         VARYING IX-RESULT FROM 1 BY 1
052200         UNTIL IX-RESULT > WS-RESULTS-COUNT.
052300*-----------------------------------------------------------------
052400*    091-BUSCAR-TIPS-USUARIO - ONE PASS OVER THE WHOLE TIP TABLE
052500*    PER USER/RACE PAIR, KEEPING ONLY THE ROWS THAT MATCH BOTH
052600*    THE CURRENT USER AND THE CURRENT RACE.
052700*-----------------------------------------------------------------
052800 091-BUSCAR-TIPS-USUARIO.
052900     IF WS-TIP-USER-ID(IX-TIP) = WS-USER-ID(IX-USER)
053000             AND WS-TIP-RACE-ID(IX-TIP) = WS-RACE-ID(IX-RACE)
053100         MOVE "S" TO WS-TIENE-TIP
053200         IF WS-TIP-POSITION(IX-TIP) >= 1 AND
053300                 WS-TIP-POSITION(IX-TIP) <= 10
053400             MOVE WS-TIP-DRIVER-ID(IX-TIP) TO
053500                    WS-PRED-DRIVER(WS-TIP-POSITION(IX-TIP))
053600             MOVE "S" TO
053700                    WS-PRED-PRESENT(WS-TIP-POSITION(IX-TIP)).
053800*-----------------------------------------------------------------
053900*    092-BUSCAR-RESULTADO-CARRERA - SAME IDEA AS 091 ABOVE, BUT
054000*    OVER THE RESULT TABLE, KEEPING ONLY ROWS FOR THE CURRENT
054100*    RACE.
054200*-----------------------------------------------------------------
054300 092-BUSCAR-RESULTADO-CARRERA.
054400     IF WS-RESULT-RACE-ID(IX-RESULT) = WS-RACE-ID(IX-RACE)
054500         MOVE "S" TO WS-TIENE-RESULTADO
054600         IF WS-RESULT-POSITION(IX-RESULT) >= 1 AND
054700                 WS-RESULT-POSITION(IX-RESULT) <= 10
054800             MOVE WS-RESULT-DRIVER-ID(IX-RESULT) TO
054900                    WS-OFF-DRIVER(WS-RESULT-POSITION(IX-RESULT))
055000             MOVE "S" TO
055100                    WS-OFF-PRESENT(WS-RESULT-POSITION(IX-RESULT)).
055200*-----------------------------------------------------------------
055300 110-CALCULAR-PUNTOS-CARRERA.
055400*    STEP 3 - THE SCORING TABLE:  PODIUM (1-3) PAYS MORE THAN
055500*    THE REST OF THE TOP 10; AN EXACT MATCH PAYS MORE THAN A
055600*    DRIVER FOUND ELSEWHERE IN THE OFFICIAL TOP 10 (CR-0166).
055700*    5/3 POINTS FOR AN EXACT PODIUM/NON-PODIUM MATCH, 2/1 POINTS
055800*    FOR A PODIUM/NON-PODIUM PARTIAL MATCH, ZERO OTHERWISE.
055900     IF WS-PRED-IS-PRESENT(WS-POS) AND WS-OFF-IS-PRESENT(WS-POS)
056000         IF WS-PRED-DRIVER(WS-POS) = WS-OFF-DRIVER(WS-POS)
056100             IF WS-POS <= 3
056200                 ADD 5 TO WS-TOTAL-POINTS
056300             ELSE
056400                 ADD 3 TO WS-TOTAL-POINTS
056500         ELSE
056600             PERFORM 115-BUSCAR-CHOFER-EN-RESULTADO
056700             IF WS-DRIVER-FOUND-FLAG = "S"
056800                 IF WS-POS <= 3
056900                     ADD 2 TO WS-TOTAL-POINTS
057000                 ELSE
057100                     ADD 1 TO WS-TOTAL-POINTS.
057200*-----------------------------------------------------------------
057300 115-BUSCAR-CHOFER-EN-RESULTADO.
057400*    A DRIVER TIPPED FOR A WRONG SLOT STILL PAYS PARTIAL CREDIT
057500*    IF HE FINISHED SOMEWHERE ELSE IN THE OFFICIAL TOP 10.
057600     MOVE "N" TO WS-DRIVER-FOUND-FLAG.
057700     SET WS-OFF-IX TO 1.
057800     SEARCH WS-OFF-ENTRY
057900         AT END MOVE "N" TO WS-DRIVER-FOUND-FLAG
058000         WHEN WS-OFF-IS-PRESENT(WS-OFF-IX) AND
058100              WS-OFF-DRIVER(WS-OFF-IX) = WS-PRED-DRIVER(WS-POS)
058200         MOVE "S" TO WS-DRIVER-FOUND-FLAG.
058300*-----------------------------------------------------------------
058400 130-ORDENAR-TABLA.
058500*    STEP 4 - STABLE SORT BY POINTS DESCENDING.  ADJACENT-SWAP
058600*    BUBBLE SORT THAT ONLY SWAPS ON STRICTLY-GREATER, SO USERS
058700*    TIED ON POINTS KEEP THEIR USERS-MASTER READ ORDER (CR-0312).
058800*    DO NOT ADD A SECONDARY SORT KEY TO "BREAK" THE TIE.
058900*    ONE FULL LEFT-TO-RIGHT PASS RUNS FROM 135-UNA-PASADA THRU
059000*    136-COMPARAR-Y-CANJEAR-SAL - THE PASS RE-PERFORMS UNTIL A
059100*    PASS COMES BACK CLEAN (NO SWAPS MADE).
059200     MOVE 1 TO WS-SWAPS-MADE.
059300     PERFORM 135-UNA-PASADA THRU 136-COMPARAR-Y-CANJEAR-SAL
059400         UNTIL WS-SWAPS-MADE = ZERO.
059500*-----------------------------------------------------------------
059600*    135-UNA-PASADA - ONE FULL LEFT-TO-RIGHT PASS OVER THE
059700*    LEADERBOARD TABLE, COMPARING EVERY ADJACENT PAIR ONCE.  THE
059800*    PAIR-BY-PAIR WALK IS DRIVEN BY GO TO INSIDE THIS RANGE
059900*    RATHER THAN A NESTED PERFORM, SO THE WHOLE PASS - SETUP,
060000*    WALK AND COMPARE-AND-SWAP - IS ONE PERFORM ... THRU BLOCK.
060100 135-UNA-PASADA.
060200     MOVE ZERO TO WS-SWAPS-MADE.
060300     MOVE 1 TO WS-SWAP-I.
060400 135-SIG-PAR.
060500     IF WS-SWAP-I > WS-USERS-COUNT - 1
060600         GO TO 136-COMPARAR-Y-CANJEAR-SAL.
060700*-----------------------------------------------------------------
060800*    136-COMPARAR-Y-CANJEAR - SWAPS ENTRY I AND I+1 ONLY WHEN I
060900*    HAS STRICTLY FEWER POINTS THAN I+1 - EQUAL POINTS NEVER
061000*    SWAP, WHICH IS WHAT KEEPS THE SORT STABLE (CR-0312).
061100*-----------------------------------------------------------------
061200 136-COMPARAR-Y-CANJEAR.
061300     IF WS-LBD-POINTS(WS-SWAP-I) < WS-LBD-POINTS(WS-SWAP-I + 1)
061400         MOVE WS-LBD-ENTRY(WS-SWAP-I)      TO WS-SWAP-HOLD
061500         MOVE WS-LBD-ENTRY(WS-SWAP-I + 1)  TO WS-LBD-ENTRY(WS-SWAP-I)
061600         MOVE WS-SWAP-HOLD-USERNAME    TO
061700                             WS-LBD-USERNAME(WS-SWAP-I + 1)
061800         MOVE WS-SWAP-HOLD-DISPLAY-NAME TO
061900                             WS-LBD-DISPLAY-NAME(WS-SWAP-I + 1)
062000         MOVE WS-SWAP-HOLD-POINTS      TO
062100                             WS-LBD-POINTS(WS-SWAP-I + 1)
062200         MOVE WS-SWAP-HOLD-RANK        TO
062300                             WS-LBD-RANK(WS-SWAP-I + 1)
062400         ADD 1 TO WS-SWAPS-MADE.
062500     ADD 1 TO WS-SWAP-I.
062600     GO TO 135-SIG-PAR.
062700*-----------------------------------------------------------------
062800 136-COMPARAR-Y-CANJEAR-SAL.
062900     EXIT.
063000*-----------------------------------------------------------------
063100 140-ASIGNAR-RANKING.
063200*    STEP 5 - STRICT SEQUENTIAL RANKING, NO TIE-SHARING.  RANK
063300*    IS SIMPLY THE POST-SORT TABLE POSITION - TWO USERS ON THE
063400*    SAME POINTS STILL GET TWO DIFFERENT RANKS.
063500     MOVE IX-LBD TO WS-LBD-RANK(IX-LBD).
063600*-----------------------------------------------------------------
063700 150-ESCRIBIR-SALIDA.
063800*    STEP 6 - EMIT THE LEADERBOARD, ONE ROW PER USER, IN FINAL
063900*    RANK ORDER (THE TABLE IS ALREADY SORTED BY THIS POINT).
064000     MOVE WS-LBD-USERNAME(IX-LBD)     TO LBD-USERNAME.
064100     MOVE WS-LBD-DISPLAY-NAME(IX-LBD) TO LBD-DISPLAY-NAME.
064200     MOVE WS-LBD-POINTS(IX-LBD)       TO LBD-POINTS.
064300     MOVE WS-LBD-RANK(IX-LBD)         TO LBD-RANK.
064400     WRITE LBD-RECORD.
064500*-----------------------------------------------------------------
064600*    070-CERRAR-ARCHIVOS - END-OF-JOB HOUSEKEEPING.
064700*-----------------------------------------------------------------
064800 070-CERRAR-ARCHIVOS.
064900     CLOSE USERS-MASTER
065000           RACES-MASTER
065100           RESULTS-MASTER
065200           TIPS-MASTER
065300           LEADERBOARD-OUT.
065400     IF LDR-TRACE-ON
065500         DISPLAY "LDR-SCORE USERS SCORED: " WS-USERS-COUNT.
065600*-----------------------------------------------------------------
065700 END PROGRAM LDR-SCORE.
