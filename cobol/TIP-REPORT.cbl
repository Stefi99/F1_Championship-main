000100******************************************************************
000200* PROGRAM.....: TIP-REPORT
000300* SYSTEM......: F1 TIPPING POOL - SEASON SCORING SUBSYSTEM
000400* PURPOSE.....: LISTS EVERY USER'S TIP SHEET, GROUPED BY RACE, IN
000500*               PREDICTED-POSITION ORDER, PROJECTING EACH
000600*               TIP-DRIVER-ID BACK TO A DRIVER NAME THROUGH
000700*               DRV-LOOKUP.  READ-BACK ONLY - POSTS NOTHING.
000800*
000900*               RUN NIGHTLY, AFTER TIP-INTAKE, SO LEAGUE
001000*               ADMINISTRATORS HAVE A PRINTABLE RECORD OF WHAT
001100*               WAS ON FILE BEFORE THE NEXT RACE CLOSES.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.     TIP-REPORT.
001500 AUTHOR.         C. FERNET.
001600 INSTALLATION.   FASTLANE LEAGUES - EDP DEPT.
001700 DATE-WRITTEN.   05/19/92.
001800 DATE-COMPILED.
001900 SECURITY.       INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
002000******************************************************************
002100* CHANGE LOG
002200*------------------------------------------------------------------
002300* DATE       BY    REQUEST#   DESCRIPTION
002400* ---------- ----- ---------- ------------------------------------
002500* 05/19/92   CF    -          ORIGINAL PROGRAM.  ONE GROUP PER
002600*                             USER/RACE, DETAIL LINE PER TIPPED
002700*                             POSITION, TIPS-MASTER READ IN
002800*                             NATURAL KEY (USER/RACE/POSITION)
002900*                             ORDER.
003000* 06/30/94   MEG   CR-0301    DRIVER NAME NOW PROJECTED THROUGH
003100*                             DRV-LOOKUP INSTEAD OF STORING THE
003200*                             NAME REDUNDANTLY ON EACH TIP ROW.
003300* 02/11/97   SA    CR-0384    ADDED GROUP HEADER LINE (USER/RACE)
003400*                             SO OPERATORS DON'T HAVE TO COUNT
003500*                             COLUMNS TO TELL GROUPS APART.
003600* 10/26/98   SA    Y2K-0031   YEAR 2000 REVIEW - NO STORED DATE
003700*                             FIELDS ARE KEYED OR COMPARED IN THIS
003800*                             PROGRAM.  NO CHANGE REQUIRED.
003900* 06/14/05   CF    CR-0463    PAGE HEADER NOW SHOWS THE RUN DATE
004000*                             INSTEAD OF A BLANK FIELD - PE1-HOJA
004100*                             WAS COUNTING PAGES CORRECTLY ALL
004200*                             ALONG BUT THE DATE FIELDS WERE
004300*                             NEVER BEING MOVED IN FROM WS-FECHA
004400*                             UNTIL THIS FIX.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700******************************************************************
004800*    VALID-OPER-CODE - SEE DRV-LOOKUP.  TIP-REPORT ONLY EVER
004900*    PASSES A (OPEN), I (LOOKUP BY ID), AND C (CLOSE) - IT NEVER
005000*    RESOLVES BY NAME.
005100******************************************************************
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS VALID-OPER-CODE IS "A" THRU "C", "I", "N"
005600     UPSI-0 IS TRP-TRACE-SWITCH ON STATUS IS TRP-TRACE-ON
005700                                 OFF STATUS IS TRP-TRACE-OFF.
005800******************************************************************
005900*    TIPS-MASTER IS OPENED SEQUENTIAL, NOT DYNAMIC - THIS
006000*    PROGRAM NEVER RANDOM-READS A SPECIFIC KEY, IT ONLY WALKS THE
006100*    WHOLE FILE IN NATURAL (USER/RACE/POSITION) KEY ORDER.
006200******************************************************************
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TIPS-MASTER     ASSIGN TO TIPMSTR
006600                            ORGANIZATION IS INDEXED
006700                            ACCESS MODE  IS SEQUENTIAL
006800                            RECORD KEY   IS TIP-KEY
006900                            FILE STATUS  IS TIP-ESTADO.
007000
007100     SELECT TIP-REPORT-OUT  ASSIGN TO TIPLIST
007200                            ORGANIZATION IS LINE SEQUENTIAL
007300                            FILE STATUS  IS TRO-ESTADO.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700*    TIP-RECORD - SAME LAYOUT TIP-INTAKE WRITES.  BECAUSE THE
007800*    KEY IS USER/RACE/POSITION, A SEQUENTIAL READ ALREADY
007900*    DELIVERS EACH USER'S SHEET FOR EACH RACE IN ASCENDING
008000*    POSITION ORDER WITH NO SORT STEP NEEDED.
008100 FD  TIPS-MASTER
008200     BLOCK  CONTAINS 10 RECORDS
008300     LABEL  RECORD   IS STANDARD
008400     RECORD CONTAINS 39 CHARACTERS
008500     RECORDING MODE  IS F.
008600 01  TIP-RECORD.
008700     03  TIP-KEY.
008800         05  TIP-USER-ID             PIC 9(9).
008900         05  TIP-RACE-ID             PIC 9(9).
009000         05  TIP-PREDICTED-POSITION  PIC 99.
009100     03  TIP-DRIVER-ID               PIC 9(9).
009200     03  FILLER                      PIC X(10).
009300
009400*    TIP-REPORT-OUT - A PLAIN PRINT FILE, 132 COLUMNS, ONE LINE
009500*    PER WRITE FROM WHICHEVER PRINT-LINE GROUP APPLIES.
009600 FD  TIP-REPORT-OUT
009700     LABEL  RECORD   IS STANDARD
009800     RECORD CONTAINS 132 CHARACTERS.
009900 01  LINEA                           PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200*    TIP-EOF - DRIVES THE MAIN READ LOOP.
010300 77  TIP-EOF                     PIC XXX     VALUE "NO".
010400     88 EOF                                   VALUE "SI".
010500 77  TIP-ESTADO              PIC XX      VALUE "00".
010600 77  TRO-ESTADO           PIC XX      VALUE "00".
010700
010800*    PE1-ENCABE - PAGE 1 OF THE HEADER: RUN DATE ON THE LEFT,
010900*    PAGE NUMBER ON THE RIGHT.  ONLY WRITTEN ONCE, AT THE TOP
011000*    OF THE LISTING - THIS REPORT DOES NOT PAGE-BREAK.
011100 01  PE1-ENCABE.
011200     03  FILLER              PIC X(7)    VALUE "FECHA: ".
011300     03  PE1-FECHA-DD        PIC 99.
011400     03  FILLER              PIC X       VALUE "/".
011500     03  PE1-FECHA-MM        PIC 99.
011600     03  FILLER              PIC X       VALUE "/".
011700     03  PE1-FECHA-AAAA      PIC 9999.
011800     03  FILLER              PIC X(97)   VALUE SPACES.
011900     03  FILLER              PIC X(6)    VALUE "HOJA: ".
012000     03  PE1-HOJA            PIC 999.
012100
012200*    PE2-ENCABE - REPORT TITLE LINE.
012300 01  PE2-ENCABE.
012400     03  FILLER              PIC X(35)   VALUE SPACES.
012500     03  FILLER              PIC X(97)
012600         VALUE "F1 TIPPING POOL - TIP SHEET LISTING".
012700
012800*    PE3-ENCABE - ONE BLANK LINE UNDER THE TITLE.
012900 01  PE3-ENCABE                  PIC X(132)  VALUE SPACES.
013000
013100*    PE5-ENCABE - GROUP SEPARATOR RULE, PRINTED BOTH BEFORE AND
013200*    AFTER EACH GROUP'S HEADER (CR-0384).
013300 01  PE5-ENCABE.
013400     03  FILLER              PIC X(132)  VALUE ALL "_".
013500
013600*    PE6-ENCABE - THE GROUP HEADER ITSELF: WHICH USER, WHICH
013700*    RACE (CR-0384).
013800 01  PE6-ENCABE.
013900     03  FILLER              PIC X(6)    VALUE "USER: ".
014000     03  PE6-USER-ID         PIC ZZZZZZZZ9.
014100     03  FILLER              PIC X(3)    VALUE SPACES.
014200     03  FILLER              PIC X(6)    VALUE "RACE: ".
014300     03  PE6-RACE-ID         PIC ZZZZZZZZ9.
014400     03  FILLER              PIC X(99)   VALUE SPACES.
014500
014600*    PE7-ENCABE - COLUMN CAPTIONS FOR THE DETAIL LINES THAT
014700*    FOLLOW EACH GROUP HEADER.
014800 01  PE7-ENCABE.
014900     03  FILLER              PIC X(4)    VALUE "POS ".
015000     03  FILLER              PIC X(6)    VALUE SPACES.
015100     03  FILLER              PIC X(11)   VALUE "DRIVER NAME".
015200     03  FILLER              PIC X(111)  VALUE SPACES.
015300
015400*    PTR-ROW - ONE DETAIL LINE, ONE TIPPED POSITION.
015500 01  PTR-ROW.
015600     03  ROW-POS                     PIC ZZ9.
015700     03  FILLER                      PIC X(6)    VALUE SPACES.
015800     03  ROW-DRIVER-NAME             PIC X(100).
015900     03  FILLER                      PIC X(23).
016000
016100*    WS-FECHA/R - RUN DATE, COMPACTED AND SPLIT FOR THE PAGE
016200*    HEADER (CR-0463 FIXED THE MOVE OF THESE SUBFIELDS INTO
016300*    PE1-ENCABE).
016400 01  WS-FECHA.
016500     03  WS-FECHA-COMPACTA           PIC 9(8)    VALUE ZEROES.
016600 01  WS-FECHA-R REDEFINES WS-FECHA.
016700     03  WS-FECHA-AAAA               PIC 9(4).
016800     03  WS-FECHA-MM                 PIC 9(2).
016900     03  WS-FECHA-DD                 PIC 9(2).
017000
017100*    WS-USER-ID-GROUP/EDIT, WS-RACE-ID-GROUP/EDIT - HOLD THE
017200*    USER/RACE OF THE LAST ROW SEEN, SO 050-PROCESAR CAN TELL
017300*    WHEN A NEW GROUP HAS STARTED.
017400 01  WS-USER-ID-GROUP.
017500     03  WS-USER-ID-ANTERIOR         PIC 9(9)    VALUE ZEROES.
017600 01  WS-USER-ID-EDIT REDEFINES WS-USER-ID-GROUP.
017700     03  WS-USER-ID-EDIT-9           PIC ZZZZZZZZ9.
017800
017900 01  WS-RACE-ID-GROUP.
018000     03  WS-RACE-ID-ANTERIOR         PIC 9(9)    VALUE ZEROES.
018100 01  WS-RACE-ID-EDIT REDEFINES WS-RACE-ID-GROUP.
018200     03  WS-RACE-ID-EDIT-9           PIC ZZZZZZZZ9.
018300
018400*    WS-COUNTERS - END-OF-JOB TOTALS FOR THE CONSOLE MESSAGE.
018500 01  WS-COUNTERS.
018600     03  WS-GROUPS-LISTED            PIC 9(6)    COMP VALUE ZERO.
018700     03  WS-DETAILS-LISTED           PIC 9(6)    COMP VALUE ZERO.
018800     03  FILLER                      PIC X(08).
018900
019000*    OPER/DRIVER-NAME/DRIVER-ID/DRIVER-TEAM/FOUND - THE DRV-LOOKUP
019100*    CALL INTERFACE, NAMED TO MATCH DRV-LOOKUP'S OWN LINKAGE SECTION.
019200 01  OPER                        PIC X.
019300 01  DRIVER-NAME                 PIC X(100).
019400 01  DRIVER-ID                   PIC 9(9).
019500 01  DRIVER-TEAM                 PIC X(100).
019600 01  FOUND                       PIC X.
019700
019800 PROCEDURE DIVISION.
019900******************************************************************
020000*    000-COMIENZO - OPENS DRIVERS-MASTER ONCE FOR THE WHOLE RUN
020100*    (OPERATION "A"), WRITES THE PAGE HEADER, WALKS EVERY TIP
020200*    ROW, THEN CLOSES DRIVERS-MASTER (OPERATION "C") BEFORE
020300*    CLOSING ITS OWN FILES.
020400******************************************************************
020500 000-COMIENZO.
020600     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-FECHA-COMPACTA.
020700     PERFORM 010-ABRIR-ARCHIVOS.
020800     MOVE "A" TO OPER.
020900     CALL "DRV-LOOKUP" USING OPER, DRIVER-NAME,
021000              DRIVER-ID, DRIVER-TEAM, FOUND.
021100     PERFORM 030-ESCRIBIR-CABECERA-LISTADO.
021200     PERFORM 020-LEER-TIP.
021300     PERFORM 050-PROCESAR
021400         UNTIL TIP-EOF = "SI".
021500     MOVE "C" TO OPER.
021600     CALL "DRV-LOOKUP" USING OPER, DRIVER-NAME,
021700              DRIVER-ID, DRIVER-TEAM, FOUND.
021800     PERFORM 070-CERRAR-ARCHIVOS.
021900     STOP RUN.
022000*-----------------------------------------------------------------
022100*    010-ABRIR-ARCHIVOS - TIPS-MASTER OPENS INPUT ONLY - THIS
022200*    PROGRAM NEVER WRITES BACK TO TIPS-MASTER.
022300*-----------------------------------------------------------------
022400 010-ABRIR-ARCHIVOS.
022500     OPEN INPUT TIPS-MASTER.
022600     IF TIP-ESTADO NOT = "00"
022700         DISPLAY "TIP-REPORT ERROR EN OPEN TIPS-MASTER FS: "
022800                 TIP-ESTADO
022900         STOP RUN.
023000     OPEN OUTPUT TIP-REPORT-OUT.
023100*-----------------------------------------------------------------
023200*    020-LEER-TIP - READS THE NEXT TIP ROW IN NATURAL KEY ORDER.
023300*-----------------------------------------------------------------
023400 020-LEER-TIP.
023500     READ TIPS-MASTER NEXT RECORD
023600         AT END MOVE "SI" TO TIP-EOF.
023700     IF TIP-ESTADO NOT = "00" AND NOT = "10"
023800         DISPLAY "TIP-REPORT ERROR EN READ TIPS-MASTER FS: "
023900                 TIP-ESTADO
024000         STOP RUN.
024100*-----------------------------------------------------------------
024200*    030-ESCRIBIR-CABECERA-LISTADO - WRITES THE THREE PAGE
024300*    HEADER LINES ONCE, BEFORE THE FIRST GROUP (CR-0463 FIXED
024400*    THE DATE SUBFIELDS BELOW).
024500*-----------------------------------------------------------------
024600 030-ESCRIBIR-CABECERA-LISTADO.
024700     MOVE WS-FECHA-DD    TO PE1-FECHA-DD.
024800     MOVE WS-FECHA-MM    TO PE1-FECHA-MM.
024900     MOVE WS-FECHA-AAAA  TO PE1-FECHA-AAAA.
025000     ADD 1 TO PE1-HOJA.
025100     WRITE LINEA FROM PE1-ENCABE.
025200     WRITE LINEA FROM PE2-ENCABE.
025300     WRITE LINEA FROM PE3-ENCABE.
025400*-----------------------------------------------------------------
025500*    050-PROCESAR - THE CONTROL BREAK: A CHANGE IN USER OR RACE
025600*    FROM THE PRIOR ROW STARTS A NEW GROUP.  EVERY ROW, NEW
025700*    GROUP OR NOT, GETS ITS DRIVER NAME PROJECTED AND PRINTED.
025800*-----------------------------------------------------------------
025900 050-PROCESAR.
026000     IF TIP-USER-ID NOT = WS-USER-ID-ANTERIOR
026100             OR TIP-RACE-ID NOT = WS-RACE-ID-ANTERIOR
026200         PERFORM 100-NUEVO-GRUPO.
026300     PERFORM 110-PROYECTAR-CHOFER.
026400     PERFORM 120-ESCRIBIR-DETALLE.
026500     PERFORM 020-LEER-TIP.
026600*-----------------------------------------------------------------
026700*    100-NUEVO-GRUPO - REMEMBERS THE NEW USER/RACE AND PRINTS
026800*    THE GROUP HEADER (CR-0384).
026900*-----------------------------------------------------------------
027000 100-NUEVO-GRUPO.
027100     MOVE TIP-USER-ID    TO WS-USER-ID-ANTERIOR.
027200     MOVE TIP-RACE-ID    TO WS-RACE-ID-ANTERIOR.
027300     MOVE TIP-USER-ID    TO PE6-USER-ID.
027400     MOVE TIP-RACE-ID    TO PE6-RACE-ID.
027500     WRITE LINEA FROM PE5-ENCABE.
027600     WRITE LINEA FROM PE6-ENCABE.
027700     WRITE LINEA FROM PE7-ENCABE.
027800     WRITE LINEA FROM PE5-ENCABE.
027900     ADD 1 TO WS-GROUPS-LISTED.
028000*-----------------------------------------------------------------
028100*    110-PROYECTAR-CHOFER - RESOLVES TIP-DRIVER-ID BACK TO A
028200*    NAME (CR-0301).  A DRIVER ID THAT NO LONGER EXISTS ON
028300*    DRIVERS-MASTER (E.G. REMOVED MID-SEASON) PRINTS A FLAGGED
028400*    PLACEHOLDER RATHER THAN BLANKING THE LINE.
028500*-----------------------------------------------------------------
028600 110-PROYECTAR-CHOFER.
028700     MOVE "I"            TO OPER.
028800     MOVE TIP-DRIVER-ID  TO DRIVER-ID.
028900     CALL "DRV-LOOKUP" USING OPER, DRIVER-NAME,
029000              DRIVER-ID, DRIVER-TEAM, FOUND.
029100     IF FOUND NOT = "S"
029200         MOVE "*** DRIVER ID NOT ON DRIVERS-MASTER ***"
029300                             TO DRIVER-NAME.
029400*-----------------------------------------------------------------
029500*    120-ESCRIBIR-DETALLE - ONE DETAIL LINE PER TIPPED POSITION.
029600*-----------------------------------------------------------------
029700 120-ESCRIBIR-DETALLE.
029800     MOVE TIP-PREDICTED-POSITION TO ROW-POS.
029900     MOVE DRIVER-NAME        TO ROW-DRIVER-NAME.
030000     WRITE LINEA FROM PTR-ROW.
030100     ADD 1 TO WS-DETAILS-LISTED.
030200*-----------------------------------------------------------------
030300*    070-CERRAR-ARCHIVOS - END-OF-JOB HOUSEKEEPING AND COUNTS.
030400*-----------------------------------------------------------------
030500 070-CERRAR-ARCHIVOS.
030600     CLOSE TIPS-MASTER
030700           TIP-REPORT-OUT.
030800     DISPLAY "TIP-REPORT GROUPS LISTED : " WS-GROUPS-LISTED.
030900     DISPLAY "TIP-REPORT DETAILS LISTED: " WS-DETAILS-LISTED.
031000*-----------------------------------------------------------------
031100 END PROGRAM TIP-REPORT.
